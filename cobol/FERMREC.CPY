000100*****************************************************************
000200*   FERMREC.CPY
000300*   FERMENTABLE MASTER RECORD
000400*   GRAIN / EXTRACT / SUGAR INGREDIENT ATTRIBUTES USED BY THE
000500*   RECIPE CALCULATION ENGINE (BRWCALC) AND RESOLVED BY THE
000600*   INGREDIENT LOOKUP UNIT (BRWLKUP).
000700*****************************************************************
000800*   MAINTENANCE HISTORY
000900*   ----------------------------------------------------------
001000*   DATE-WRITTEN.  14 MAR 1986.
001100*
001200*   86-03-14  RHB  ORIGINAL LAYOUT - FERM-ID, FERM-NAME,
001300*                  FERM-YIELD ONLY.  NO COLOR FIELD YET.
001400*   87-02-06  RHB  FERM-NAME WIDENED FROM X(24) TO X(30) -
001500*                  IMPORTED GERMAN MALT NAMES WERE TRUNCATING
001600*                  ON THE RECIPE REPORT (REQ 87-048).
001700*   88-09-02  RHB  ADDED FERM-COLOR FOR THE NEW SRM COLOR
001800*                  CALCULATION REQUESTED BY BREWING QC
001900*                  (REQ 88-214).  SEE BRWCALC 3600-CALC-COLOR.
002000*   91-01-21  DJT  ADDED FERM-REC-STATUS BYTE SO A WITHDRAWN
002100*                  FERMENTABLE STAYS ON FILE FOR HISTORICAL
002200*                  RECIPES INSTEAD OF BEING PHYSICALLY PURGED.
002300*   94-11-08  DJT  DOCUMENTED THE YIELD-PERCENT CONVENTION
002400*                  BELOW AFTER A NEW HIRE LOADED A MASTER TAPE
002500*                  WITH YIELD EXPRESSED AS A DECIMAL FRACTION
002600*                  (0.80) INSTEAD OF A WHOLE PERCENT (080.00).
002700*   99-06-30  DJT  Y2K SWEEP - NO DATE FIELDS ON THIS RECORD,
002800*                  NO CHANGE REQUIRED.  NOTED FOR THE FILE.
002900*   03-11-04  KPL  EXPANDED FILLER RESERVE PER STANDARDS MEMO
003000*                  03-7 TO ALLOW FOR A FUTURE SUPPLIER-CODE
003100*                  FIELD WITHOUT AN FD-WIDE RESIZE.
003200*****************************************************************
003300*   FIELD NOTES
003400*   ----------------------------------------------------------
003500*   FERM-ID          UNIQUE FERMENTABLE ID.  MATCHES GB-FERM-ID
003600*                    ON THE RECIPE GRAIN-BILL LINE (RCPRECD).
003700*   FERM-NAME        FERMENTABLE DESCRIPTION.  EMBEDDED COMMAS
003800*                    ARE STRIPPED BY THE REPORT WRITER ON
003900*                    OUTPUT SO THE DETAIL LINE COLUMNS STAY
004000*                    ALIGNED.
004100*   FERM-YIELD       EXTRACT YIELD, WHOLE PERCENT OF
004200*                    THEORETICAL MAXIMUM (EG 080.00 MEANS
004300*                    80 PERCENT) - NOT A DECIMAL FRACTION.
004400*   FERM-YIELD-R     ALPHANUMERIC REDEFINE OF FERM-YIELD, USED
004500*                    BY THE MASTER-FILE LOAD EDIT ROUTINE TO
004600*                    TEST FOR A BLANK OR NON-NUMERIC YIELD
004700*                    BEFORE THE FIELD IS USED IN ARITHMETIC.
004800*   FERM-COLOR       MALT COLOR RATING IN DEGREES LOVIBOND.
004900*                    FEEDS THE MCU / SRM COLOR FORMULA - SEE
005000*                    BRWCALC PARAGRAPH 3600-CALC-COLOR.
005100*   FERM-REC-STATUS  A = ACTIVE, W = WITHDRAWN FROM CATALOG.
005200*                    WITHDRAWN FERMENTABLES ARE STILL LOOKED
005300*                    UP SO OLD RECIPES STILL REPORT CORRECTLY.
005400*****************************************************************
005500*   RECORD LENGTH IS 80 TO MATCH THE HOP, YEAST AND STYLE
005600*   MASTERS - ALL FOUR RIDE THE SAME FIXED-BLOCK CONVENTION.
005700*****************************************************************
005800 01  FERM-MASTER-RECORD.
005900     02  FERM-ID                       PIC 9(4).
006000     02  FERM-NAME                     PIC X(30).
006100     02  FERM-YIELD                    PIC 9(3)V99.
006200     02  FERM-YIELD-R  REDEFINES
006300         FERM-YIELD                    PIC X(5).
006400     02  FERM-COLOR                    PIC 9(3)V9.
006500     02  FERM-REC-STATUS               PIC X.
006600         88  FERM-ACTIVE                   VALUE 'A'.
006700         88  FERM-WITHDRAWN                VALUE 'W'.
006800     02  FILLER                        PIC X(36).
