000100****************************************************************
000200*   BRWSTY - YEAST AND STYLE MASTER LOOKUP
000300*   -----------------------------------------------------------
000400*   LOADS THE YEAST AND STYLE MASTER FILES INTO WORKING
000500*   STORAGE TABLES AND RESOLVES THE RECIPE'S ONE YEAST
000600*   SELECTION AND, WHEN A STYLE WAS NAMED, ITS ONE STYLE
000700*   SELECTION.  A RECIPE ALWAYS NAMES A YEAST; A STYLE OF
000800*   ZERO MEANS NONE WAS CHOSEN AND THE STYLE MASTER IS NOT
000900*   EVEN OPENED.  A YEAST ID NOT ON FILE IS A FATAL INPUT
001000*   ERROR - THE RUN ABENDS WITH A MESSAGE.
001100*   -----------------------------------------------------------
001200*   CHANGE LOG
001300*   -----------------------------------------------------------
001400*   91-03-14  DJT  ORIGINAL PROGRAM - YEAST LOOKUP ONLY, SPLIT
001500*                  OUT OF BRWMAIN ALONGSIDE BRWLKUP.
001600*   93-04-19  DJT  YEAST MIN/MAX TEMPERATURE MOVED SIGNED - SEE
001700*                  YSTRECD CHANGE LOG, INCIDENT 93-077.
001800*   95-01-10  KPL  ADDED THE STYLE MASTER TABLE AND 2300-
001900*                  LOOKUP-STYLE FOR STYLE-RANGE COMPLIANCE
002000*                  CHECKING ON THE REPORT (REQ 95-501).
002100*   95-01-10  KPL  A STYLE ID OF ZERO NOW SKIPS THE STYLE
002200*                  MASTER OPEN ENTIRELY INSTEAD OF READING TO
002300*                  END OF FILE LOOKING FOR A RECORD THAT WAS
002400*                  NEVER GOING TO BE THERE.
002500*   96-08-14  KPL  CONVERTED TO WRKAREA.CPY FOR THE CALL
002600*                  PARAMETER - SEE BRWMAIN CHANGE LOG 96-08-14.
002700*   99-06-30  DJT  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.
002800****************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  BRWSTY.
003100 AUTHOR.  D J TILLEY.
003200 INSTALLATION.  BULL BREWING SUPPLY CO - DATA PROCESSING.
003300 DATE-WRITTEN.  MARCH 14, 1991.
003400 DATE-COMPILED.
003500 SECURITY.  UNCLASSIFIED - INTERNAL RECIPE/PRODUCTION DATA.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  PENTIUM-100.
003900 OBJECT-COMPUTER.  PENTIUM-100.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS BREW-NUMERIC IS "0" THRU "9".
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT YST-MSTR ASSIGN TO YSTMSTR
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS YST-STAT.
004800     SELECT STY-MSTR ASSIGN TO STYMSTR
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS STY-STAT.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  YST-MSTR
005400     LABEL RECORDS ARE STANDARD.
005500     COPY YSTRECD.
005600 FD  STY-MSTR
005700     LABEL RECORDS ARE STANDARD.
005800     COPY STYRECD.
005900 WORKING-STORAGE SECTION.
006000 77  WS-YST-COUNT                 PIC 9(3) COMP.
006100 77  WS-STY-COUNT                 PIC 9(3) COMP.
006200 77  WS-SUB                       PIC 9(3) COMP.
006300 01  WS-FILE-STATUS.
006400     02  YST-STAT                   PIC XX.
006500     02  STY-STAT                   PIC XX.
006600     02  FILLER                      PIC X(04).
006700 01  WS-YEAST-TABLE.
006800     02  WS-YST-ENTRY OCCURS 50 TIMES.
006900         03  WS-YT-ID                PIC 9(4).
007000         03  WS-YT-NAME              PIC X(30).
007100         03  WS-YT-ATTEN             PIC 9(3)V99.
007200         03  WS-YT-MIN-TEMP          PIC S9(3)V9.
007300         03  WS-YT-MAX-TEMP          PIC S9(3)V9.
007400         03  WS-YT-STATUS            PIC X.
007500         03  FILLER                  PIC X(04).
007600 01  WS-STYLE-TABLE.
007700     02  WS-STY-ENTRY OCCURS 75 TIMES.
007800         03  WS-SY-ID                PIC 9(4).
007900         03  WS-SY-NAME              PIC X(30).
008000         03  WS-SY-OG-MIN            PIC 9V999.
008100         03  WS-SY-OG-MAX            PIC 9V999.
008200         03  WS-SY-FG-MIN            PIC 9V999.
008300         03  WS-SY-FG-MAX            PIC 9V999.
008400         03  WS-SY-IBU-MIN           PIC 9(3)V9.
008500         03  WS-SY-IBU-MAX           PIC 9(3)V9.
008600         03  WS-SY-COLOR-MIN         PIC 9(3)V9.
008700         03  WS-SY-COLOR-MAX         PIC 9(3)V9.
008800         03  WS-SY-ABV-MIN           PIC 9(2)V99.
008900         03  WS-SY-ABV-MAX           PIC 9(2)V99.
009000         03  WS-SY-STATUS            PIC X.
009100         03  FILLER                  PIC X(06).
009200*   SEARCH KEY - ALTERNATE X VIEW FOR THE ABEND MESSAGE.
009300 01  WS-SEARCH-KEY.
009400     02  WS-SEARCH-ID                PIC 9(4).
009500     02  FILLER                      PIC X(04).
009600 01  WS-SEARCH-KEY-ALT  REDEFINES WS-SEARCH-KEY.
009700     02  WS-SEARCH-ID-X              PIC X(4).
009800 01  WS-FOUND-SW                     PIC X.
009900     88  WS-FOUND                       VALUE "Y".
010000     88  WS-NOT-FOUND                   VALUE "N".
010100 LINKAGE SECTION.
010200     COPY WRKAREA.
010300 PROCEDURE DIVISION USING WA-RECIPE-WORK-AREA.
010400 0000-MAIN-LINE.
010500     PERFORM 1000-LOAD-YEAST-TABLE THRU 1000-EXIT.
010600     PERFORM 2200-LOOKUP-YEAST THRU 2200-EXIT.
010700     IF WA-STYLE-ID = ZERO
010800        SET WA-STYLE-NOT-CHOSEN TO TRUE
010900        GO TO 0000-EXIT.
011000     SET WA-STYLE-CHOSEN TO TRUE.
011100     PERFORM 1100-LOAD-STYLE-TABLE THRU 1100-EXIT.
011200     PERFORM 2300-LOOKUP-STYLE THRU 2300-EXIT.
011300 0000-EXIT.
011400     GOBACK.
011500 1000-LOAD-YEAST-TABLE.
011600     MOVE ZERO TO WS-YST-COUNT.
011700     OPEN INPUT YST-MSTR.
011800 1000-READ-YEAST.
011900     READ YST-MSTR AT END GO TO 1000-EXIT.
012000     ADD 1 TO WS-YST-COUNT.
012100     MOVE YST-ID          TO WS-YT-ID       (WS-YST-COUNT).
012200     MOVE YST-NAME        TO WS-YT-NAME     (WS-YST-COUNT).
012300     MOVE YST-ATTEN       TO WS-YT-ATTEN    (WS-YST-COUNT).
012400     MOVE YST-MIN-TEMP    TO WS-YT-MIN-TEMP (WS-YST-COUNT).
012500     MOVE YST-MAX-TEMP    TO WS-YT-MAX-TEMP (WS-YST-COUNT).
012600     MOVE YST-REC-STATUS  TO WS-YT-STATUS   (WS-YST-COUNT).
012700     GO TO 1000-READ-YEAST.
012800 1000-EXIT.
012900     CLOSE YST-MSTR.
013000 1100-LOAD-STYLE-TABLE.
013100     MOVE ZERO TO WS-STY-COUNT.
013200     OPEN INPUT STY-MSTR.
013300 1100-READ-STYLE.
013400     READ STY-MSTR AT END GO TO 1100-EXIT.
013500     ADD 1 TO WS-STY-COUNT.
013600     MOVE STY-ID          TO WS-SY-ID        (WS-STY-COUNT).
013700     MOVE STY-NAME        TO WS-SY-NAME      (WS-STY-COUNT).
013800     MOVE STY-OG-MIN      TO WS-SY-OG-MIN    (WS-STY-COUNT).
013900     MOVE STY-OG-MAX      TO WS-SY-OG-MAX    (WS-STY-COUNT).
014000     MOVE STY-FG-MIN      TO WS-SY-FG-MIN    (WS-STY-COUNT).
014100     MOVE STY-FG-MAX      TO WS-SY-FG-MAX    (WS-STY-COUNT).
014200     MOVE STY-IBU-MIN     TO WS-SY-IBU-MIN   (WS-STY-COUNT).
014300     MOVE STY-IBU-MAX     TO WS-SY-IBU-MAX   (WS-STY-COUNT).
014400     MOVE STY-COLOR-MIN   TO WS-SY-COLOR-MIN (WS-STY-COUNT).
014500     MOVE STY-COLOR-MAX   TO WS-SY-COLOR-MAX (WS-STY-COUNT).
014600     MOVE STY-ABV-MIN     TO WS-SY-ABV-MIN   (WS-STY-COUNT).
014700     MOVE STY-ABV-MAX     TO WS-SY-ABV-MAX   (WS-STY-COUNT).
014800     MOVE STY-REC-STATUS  TO WS-SY-STATUS    (WS-STY-COUNT).
014900     GO TO 1100-READ-STYLE.
015000 1100-EXIT.
015100     CLOSE STY-MSTR.
015200 2200-LOOKUP-YEAST.
015300     MOVE WA-YEAST-ID TO WS-SEARCH-ID.
015400     SET WS-NOT-FOUND TO TRUE.
015500     PERFORM 2250-SEARCH-YEAST THRU 2250-EXIT
015600         VARYING WS-SUB FROM 1 BY 1
015700         UNTIL WS-SUB > WS-YST-COUNT OR WS-FOUND.
015800     IF WS-NOT-FOUND
015900        GO TO 9900-MASTER-NOT-FOUND.
016000 2200-EXIT.
016100     EXIT.
016200 2250-SEARCH-YEAST.
016300     IF WS-YT-ID (WS-SUB) = WS-SEARCH-ID
016400        MOVE WS-YT-NAME     (WS-SUB) TO WA-YST-NAME
016500        MOVE WS-YT-ATTEN    (WS-SUB) TO WA-YST-ATTEN
016600        MOVE WS-YT-MIN-TEMP (WS-SUB) TO WA-YST-MIN-TEMP
016700        MOVE WS-YT-MAX-TEMP (WS-SUB) TO WA-YST-MAX-TEMP
016800        SET WS-FOUND TO TRUE.
016900 2250-EXIT.
017000     EXIT.
017100 2300-LOOKUP-STYLE.
017200     MOVE WA-STYLE-ID TO WS-SEARCH-ID.
017300     SET WS-NOT-FOUND TO TRUE.
017400     PERFORM 2350-SEARCH-STYLE THRU 2350-EXIT
017500         VARYING WS-SUB FROM 1 BY 1
017600         UNTIL WS-SUB > WS-STY-COUNT OR WS-FOUND.
017700     IF WS-NOT-FOUND
017800        GO TO 9900-MASTER-NOT-FOUND.
017900 2300-EXIT.
018000     EXIT.
018100 2350-SEARCH-STYLE.
018200     IF WS-SY-ID (WS-SUB) = WS-SEARCH-ID
018300        MOVE WS-SY-NAME      (WS-SUB) TO WA-STY-NAME
018400        MOVE WS-SY-OG-MIN    (WS-SUB) TO WA-STY-OG-MIN
018500        MOVE WS-SY-OG-MAX    (WS-SUB) TO WA-STY-OG-MAX
018600        MOVE WS-SY-FG-MIN    (WS-SUB) TO WA-STY-FG-MIN
018700        MOVE WS-SY-FG-MAX    (WS-SUB) TO WA-STY-FG-MAX
018800        MOVE WS-SY-IBU-MIN   (WS-SUB) TO WA-STY-IBU-MIN
018900        MOVE WS-SY-IBU-MAX   (WS-SUB) TO WA-STY-IBU-MAX
019000        MOVE WS-SY-COLOR-MIN (WS-SUB) TO WA-STY-COLOR-MIN
019100        MOVE WS-SY-COLOR-MAX (WS-SUB) TO WA-STY-COLOR-MAX
019200        MOVE WS-SY-ABV-MIN   (WS-SUB) TO WA-STY-ABV-MIN
019300        MOVE WS-SY-ABV-MAX   (WS-SUB) TO WA-STY-ABV-MAX
019400        SET WS-FOUND TO TRUE.
019500 2350-EXIT.
019600     EXIT.
019700 9900-MASTER-NOT-FOUND.
019800     DISPLAY "*** BRWSTY - MASTER RECORD NOT FOUND ***".
019900     DISPLAY "*** SEARCH KEY WAS: " WS-SEARCH-ID-X " ***".
020000     STOP RUN.
