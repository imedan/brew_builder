000100*****************************************************************
000200*   RCPRECD.CPY
000300*   RECIPE INPUT RECORD
000400*   ONE PHYSICAL RECORD LAYOUT CARRIES THREE LOGICAL RECORD
000500*   TYPES - A SINGLE HEADER FOLLOWED BY A VARIABLE NUMBER OF
000600*   GRAIN-BILL AND HOP-BILL LINES, IN THAT ORDER, FOR ONE
000700*   RECIPE PER RUN OF BRWMAIN.
000800*****************************************************************
000900*   MAINTENANCE HISTORY
001000*   ----------------------------------------------------------
001100*   DATE-WRITTEN.  09 JUN 1989.
001200*
001300*   89-06-09  DJT  ORIGINAL LAYOUT - HEADER AND GRAIN-BILL
001400*                  RECORD TYPES ONLY.  NO HOPS - EARLY
001500*                  RECIPES WERE EXTRACT KITS WITH A FIXED
001600*                  HOP SCHEDULE HELD ON PAPER.
001700*   91-03-12  DJT  ADDED RECORD TYPE 2, THE HOP-BILL LINE,
001800*                  WHEN THE SHOP STARTED TAKING ALL-GRAIN
001900*                  RECIPES WITH CUSTOM HOP SCHEDULES
002000*                  (REQ 91-061).
002100*   93-08-04  KPL  ADDED RCP-MASH-TEMP / RCP-MASH-EFF /
002200*                  RCP-MASH-VOL TO THE HEADER FOR THE NEW
002300*                  MASH GRAVITY FIGURE ON THE REPORT
002400*                  (REQ 93-212).  SEE BRWCALC 3800-CALC-
002500*                  MASH-GRAVITY.
002600*   97-02-27  KPL  RCP-REC-TYPE MOVED TO BYTE 1 OF EVERY
002700*                  REDEFINITION (WAS BYTE 1 OF THE HEADER
002800*                  ONLY) SO BRWMAIN CAN TEST THE TYPE BYTE
002900*                  BEFORE DECIDING WHICH REDEFINE TO USE.
003000*   99-06-30  DJT  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.
003100*****************************************************************
003200*   FIELD NOTES
003300*   ----------------------------------------------------------
003400*   RCP-REC-TYPE      0 = HEADER, 1 = GRAIN-BILL LINE,
003500*                     2 = HOP-BILL LINE.  TESTED BY BRWMAIN
003600*                     PARAGRAPH 1000-READ-RECIPE IMMEDIATELY
003700*                     AFTER EACH READ TO SELECT THE CORRECT
003800*                     REDEFINE BELOW.
003900*   RCP-YEAST-ID      YEAST MASTER KEY.  ZERO IS NOT VALID -
004000*                     EVERY RECIPE MUST NAME A YEAST.
004100*   RCP-STYLE-ID      STYLE MASTER KEY.  ZERO MEANS NO STYLE
004200*                     WAS SELECTED - BRWSTY SKIPS THE STYLE
004300*                     MASTER READ ENTIRELY AND THE REPORT
004400*                     PRINTS THE SUMMARY BLOCK WITHOUT THE
004500*                     COMPLIANCE RANGES OR FLAGS.
004600*   RCP-TARGET-VOL    TARGET FINISHED (PACKAGED) VOLUME,
004700*                     GALLONS.
004800*   RCP-BOIL-VOL      PRE-BOIL KETTLE VOLUME, GALLONS.
004900*   RCP-BOIL-TIME     BOIL LENGTH, MINUTES - DRIVES THE HOP
005000*                     UTILIZATION TIME FACTOR.
005100*   RCP-MASH-TEMP     MASH TEMPERATURE, DEGREES FAHRENHEIT -
005200*                     DRIVES THE ATTENUATION ADJUSTMENT.
005300*   RCP-MASH-EFF      MASH/LAUTER EFFICIENCY, PERCENT OF
005400*                     THEORETICAL MAXIMUM EXTRACT.
005500*   RCP-MASH-VOL      MASH WATER VOLUME, GALLONS.
005600*   GB-FERM-ID        FERMENTABLE MASTER KEY FOR THIS LINE.
005700*   GB-AMOUNT         FERMENTABLE WEIGHT, POUNDS, TO 2 DECIMALS.
005800*   GB-USE            0 = MASHED, 1 = EXTRACT/STEEPED LATE -
005900*                     EXTRACT ADDITIONS ARE EXCLUDED FROM THE
006000*                     MASH GRAVITY FIGURE.  SEE BRWCALC
006100*                     3800-CALC-MASH-GRAVITY.
006200*   HB-HOP-ID         HOP MASTER KEY FOR THIS LINE.
006300*   HB-AMOUNT         HOP WEIGHT, OUNCES, TO 2 DECIMALS.
006400*   HB-BOIL-MIN       MINUTES THIS ADDITION REMAINS IN THE
006500*                     BOIL - DRIVES ITS OWN UTILIZATION TIME
006600*                     FACTOR INDEPENDENT OF RCP-BOIL-TIME.
006700*****************************************************************
006800*   ALL THREE REDEFINITIONS ARE 80 BYTES, MATCHING THE FOUR
006900*   MASTER RECORDS, SO RCP-IN RIDES THE SAME BLOCKING FACTOR.
007000*****************************************************************
007100 01  RCP-RECORD-AREA.
007200     02  RCP-REC-TYPE                  PIC 9.
007300         88  RCP-TYPE-HEADER               VALUE 0.
007400         88  RCP-TYPE-GRAIN                VALUE 1.
007500         88  RCP-TYPE-HOP                  VALUE 2.
007600     02  FILLER                        PIC X(79).
007700*
007800 01  RCP-HEADER-REC REDEFINES RCP-RECORD-AREA.
007900     02  RCPH-REC-TYPE                 PIC 9.
008000     02  RCP-YEAST-ID                  PIC 9(4).
008100     02  RCP-STYLE-ID                  PIC 9(4).
008200     02  RCP-TARGET-VOL                PIC 9(3)V99.
008300     02  RCP-BOIL-VOL                  PIC 9(3)V99.
008400     02  RCP-BOIL-TIME                 PIC 9(3).
008500     02  RCP-MASH-TEMP                 PIC 9(3)V9.
008600     02  RCP-MASH-EFF                  PIC 9(3)V99.
008700     02  RCP-MASH-VOL                  PIC 9(2)V99.
008800     02  FILLER                        PIC X(45).
008900*
009000 01  RCP-GRAIN-REC REDEFINES RCP-RECORD-AREA.
009100     02  RCPG-REC-TYPE                 PIC 9.
009200     02  GB-FERM-ID                    PIC 9(4).
009300     02  GB-AMOUNT                     PIC 9(3)V99.
009400     02  GB-USE                        PIC 9.
009500         88  GB-USE-MASH                   VALUE 0.
009600         88  GB-USE-EXTRACT                VALUE 1.
009700     02  FILLER                        PIC X(69).
009800*
009900 01  RCP-HOP-REC REDEFINES RCP-RECORD-AREA.
010000     02  RCPB-REC-TYPE                 PIC 9.
010100     02  HB-HOP-ID                     PIC 9(4).
010200     02  HB-AMOUNT                     PIC 9(2)V99.
010300     02  HB-BOIL-MIN                   PIC 9(3).
010400     02  FILLER                        PIC X(68).
