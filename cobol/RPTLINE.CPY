000100*****************************************************************
000200*   RPTLINE.CPY
000300*   RECIPE REPORT PRINT LINES
000400*   THE FD RECORD ITSELF, RPT-PRINT-LINE, IS DECLARED RIGHT IN
000500*   BRWRPT'S FD - NOT HERE.  THIS BOOK IS THE NINE 01-LEVEL
000600*   WORKING-STORAGE LAYOUTS EACH BRWRPT PARAGRAPH BUILDS AND
000700*   THEN WRITES TO RPT-PRINT-LINE WITH A WRITE ... FROM, THE
000800*   SAME TECHNIQUE THE CUSTOMER LIST PRINT ROUTINE USES.
000900*****************************************************************
001000*   MAINTENANCE HISTORY
001100*   ----------------------------------------------------------
001200*   DATE-WRITTEN.  18 JUL 1989.
001300*
001400*   89-07-18  DJT  ORIGINAL THREE LINES - TITLE, SUMMARY,
001500*                  FERMENTABLE DETAIL.  REPORT WAS GRAIN
001600*                  RECIPES ONLY AT THIS POINT.
001700*   91-03-12  DJT  ADDED RPT-HOP-LINE WHEN HOP-BILL LINES
001800*                  WERE ADDED TO THE RECIPE INPUT.
001900*   93-08-04  KPL  ADDED RPT-WATER-LINE FOR THE NEW MASH/BOIL
002000*                  GRAVITY SCHEDULE BLOCK (REQ 93-212).
002100*   96-01-22  KPL  ADDED THE RANGE AND FLAG COLUMNS TO
002200*                  RPT-SUMMARY-LINE SO THE STYLE COMMITTEE
002300*                  COULD SEE COMPLIANCE AT A GLANCE INSTEAD
002400*                  OF CROSS-CHECKING A SEPARATE STYLE SHEET
002500*                  (REQ 95-501).
002600*   99-06-30  DJT  Y2K SWEEP - RPT-TITLE-LINE RUN-DATE FIELD
002700*                  WAS ALREADY A 4-DIGIT YEAR, NO CHANGE.
002800*   99-11-15  KPL  RPT-S-RANGE WIDENED TO CARRY A THIRD
002900*                  DECIMAL PLACE ON THE OG/FG RANGE FIGURES -
003000*                  THE PRINTED RANGE WAS LOSING A DIGIT AGAINST
003100*                  THE VALUE COLUMN BESIDE IT (REQ 99-644).
003200*                  FILLER AT THE END OF RPT-SUMMARY-LINE CUT
003300*                  BACK TO HOLD THE RECORD AT 132.
003400*   00-02-08  DJT  RPT-PRINT-LINE MOVED OUT OF THIS BOOK AND
003500*                  INTO BRWRPT'S OWN FD - IT WAS SITTING HERE
003600*                  UNUSED WHILE EVERY WRITE STATEMENT WROTE ONE
003700*                  OF THE NINE LINE LAYOUTS BELOW DIRECTLY, SO
003800*                  THE FD RECORD AREA WAS COMING OUT AT THE
003900*                  WIDTH OF WHICHEVER LAYOUT HAPPENED TO BE
004000*                  WRITTEN LAST, NOT A TRUE 132-BYTE RECORD.
004100*                  RPT-FERM-LINE/RPT-HOP-LINE/RPT-YEAST-LINE
004200*                  FILLER PADDED OUT TO 132 TO MATCH THE OTHER
004300*                  SIX (REQ 00-061).
004400*****************************************************************
004500*   LINE WIDTH IS 132 TO MATCH THE SHOP'S WIDE-CARRIAGE
004600*   PRINTER FORMS - THE SAME WIDTH USED BY EVERY OTHER PRINT
004700*   PROGRAM IN THIS SHOP.
004800*****************************************************************
004900*--------------------------------------------------------------
005000*   RPT-TITLE-LINE - REPORT TITLE / RUN-DATE BANNER.
005100*--------------------------------------------------------------
005200 01  RPT-TITLE-LINE.
005300     05  FILLER                        PIC X(01) VALUE SPACE.
005400     05  RPT-T-LIT                     PIC X(26)
005500             VALUE 'BREW RECIPE BUILDER REPORT'.
005600     05  FILLER                        PIC X(10) VALUE SPACE.
005700     05  RPT-T-DATE-LIT                PIC X(09)
005800             VALUE 'RUN DATE '.
005900     05  RPT-T-RUN-DATE                PIC X(08).
006000     05  FILLER                        PIC X(78).
006100*--------------------------------------------------------------
006200*   RPT-DASH-LINE - DASHED RULE SEPARATING REPORT BLOCKS.
006300*--------------------------------------------------------------
006400 01  RPT-DASH-LINE.
006500     05  RPT-D-RULE                    PIC X(60) VALUE ALL '-'.
006600     05  FILLER                        PIC X(72) VALUE SPACE.
006700*--------------------------------------------------------------
006800*   RPT-BLANK-LINE - A CLEAR LINE USED BETWEEN BLOCKS.
006900*--------------------------------------------------------------
007000 01  RPT-BLANK-LINE.
007100     05  FILLER                        PIC X(132) VALUE SPACE.
007200*--------------------------------------------------------------
007300*   RPT-HEAD-LINE - UNDERLINED BLOCK-NAME CAPTION.
007400*--------------------------------------------------------------
007500 01  RPT-HEAD-LINE.
007600     05  FILLER                        PIC X(01) VALUE SPACE.
007700     05  RPT-H-CAPTION                 PIC X(40).
007800     05  FILLER                        PIC X(91).
007900*--------------------------------------------------------------
008000*   RPT-SUMMARY-LINE - SUMMARY BLOCK LABEL/VALUE LINE.  USED
008100*   FOR EVERY STATISTIC; RPT-S-RANGE AND RPT-S-FLAG ARE LEFT
008200*   BLANK BY BRWRPT WHEN THE RECIPE NAMES NO STYLE OR WHEN THE
008300*   LINE HOLDS A NON-COMPLIANCE-CHECKED FIGURE (VOLUME, TIME,
008400*   TEMPERATURE, EFFICIENCY).
008500*--------------------------------------------------------------
008600 01  RPT-SUMMARY-LINE.
008700     05  FILLER                        PIC X(03) VALUE SPACE.
008800     05  RPT-S-LABEL                   PIC X(20).
008900     05  RPT-S-VALUE                   PIC X(10).
009000     05  FILLER                        PIC X(04) VALUE SPACE.
009100     05  RPT-S-RANGE-LIT               PIC X(06).
009200     05  RPT-S-RANGE                   PIC X(16).
009300     05  FILLER                        PIC X(04) VALUE SPACE.
009400     05  RPT-S-FLAG                    PIC X(01).
009500     05  FILLER                        PIC X(68).
009600*--------------------------------------------------------------
009700*   RPT-FERM-LINE - FERMENTABLES BLOCK DETAIL LINE.
009800*--------------------------------------------------------------
009900 01  RPT-FERM-LINE.
010000     05  FILLER                        PIC X(03) VALUE SPACE.
010100     05  RPT-F-NAME                    PIC X(30).
010200     05  FILLER                        PIC X(02) VALUE SPACE.
010300     05  RPT-F-AMOUNT                  PIC ZZ9.99.
010400     05  FILLER                        PIC X(02) VALUE SPACE.
010500     05  RPT-F-USE                     PIC X(07).
010600     05  FILLER                        PIC X(02) VALUE SPACE.
010700     05  RPT-F-GRAV-PTS                PIC ZZ9.
010800     05  FILLER                        PIC X(77).
010900*--------------------------------------------------------------
011000*   RPT-HOP-LINE - HOPS BLOCK DETAIL LINE.
011100*--------------------------------------------------------------
011200 01  RPT-HOP-LINE.
011300     05  FILLER                        PIC X(03) VALUE SPACE.
011400     05  RPT-B-NAME                    PIC X(30).
011500     05  FILLER                        PIC X(02) VALUE SPACE.
011600     05  RPT-B-AMOUNT                  PIC Z9.99.
011700     05  FILLER                        PIC X(02) VALUE SPACE.
011800     05  RPT-B-BOIL-MIN                PIC ZZ9.
011900     05  FILLER                        PIC X(02) VALUE SPACE.
012000     05  RPT-B-IBU                     PIC ZZ9.9.
012100     05  FILLER                        PIC X(80).
012200*--------------------------------------------------------------
012300*   RPT-YEAST-LINE - YEAST BLOCK DETAIL LINE (ONE PER RECIPE).
012400*--------------------------------------------------------------
012500 01  RPT-YEAST-LINE.
012600     05  FILLER                        PIC X(03) VALUE SPACE.
012700     05  RPT-Y-NAME                    PIC X(30).
012800     05  FILLER                        PIC X(02) VALUE SPACE.
012900     05  RPT-Y-ATTEN                   PIC ZZ9.99.
013000     05  FILLER                        PIC X(02) VALUE SPACE.
013100     05  RPT-Y-ATTEN-ADJ               PIC ZZ9.99.
013200     05  FILLER                        PIC X(02) VALUE SPACE.
013300     05  RPT-Y-MIN-TEMP                PIC ZZ9.9.
013400     05  FILLER                        PIC X(01) VALUE SPACE.
013500     05  RPT-Y-MAX-TEMP                PIC ZZ9.9.
013600     05  FILLER                        PIC X(70).
013700*--------------------------------------------------------------
013800*   RPT-WATER-LINE - WATER/GRAVITY SCHEDULE BLOCK LABEL/VALUE
013900*   LINE.  SAME SHAPE AS RPT-SUMMARY-LINE LESS THE RANGE AND
014000*   FLAG COLUMNS - THE SCHEDULE FIGURES ARE NOT STYLE-CHECKED.
014100*--------------------------------------------------------------
014200 01  RPT-WATER-LINE.
014300     05  FILLER                        PIC X(03) VALUE SPACE.
014400     05  RPT-W-LABEL                   PIC X(20).
014500     05  RPT-W-VALUE                   PIC X(10).
014600     05  FILLER                        PIC X(99).
