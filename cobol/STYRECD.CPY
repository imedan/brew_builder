000100*****************************************************************
000200*   STYRECD.CPY
000300*   BEER STYLE MASTER RECORD
000400*   MIN/MAX COMPLIANCE RANGES PRINTED BESIDE EACH STATISTIC ON
000500*   THE RECIPE REPORT SUMMARY BLOCK WHEN A RECIPE SELECTS A
000600*   TARGET STYLE.
000700*****************************************************************
000800*   MAINTENANCE HISTORY
000900*   ----------------------------------------------------------
001000*   DATE-WRITTEN.  02 APR 1986.
001100*
001200*   86-04-02  RHB  ORIGINAL LAYOUT - OG/FG/IBU RANGES ONLY.
001300*   87-10-30  RHB  ADDED STY-COLOR-MIN / STY-COLOR-MAX
001400*                  (REQ 87-301) AFTER THE STYLE GUIDE
001500*                  COMMITTEE STARTED PUBLISHING SRM RANGES.
001600*   92-12-15  DJT  ADDED STY-ABV-MIN / STY-ABV-MAX - COMMITTEE
001700*                  WANTED THE ALCOHOL RANGE SHOWN ALONGSIDE
001800*                  THE GRAVITY AND BITTERNESS RANGES
001900*                  (REQ 92-488).
002000*   95-01-09  KPL  ADDED STY-REC-STATUS - SAME PATTERN AS THE
002100*                  OTHER THREE INGREDIENT MASTERS.
002200*   99-06-30  DJT  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.
002300*****************************************************************
002400*   FIELD NOTES
002500*   ----------------------------------------------------------
002600*   STY-ID            UNIQUE STYLE ID.  MATCHES RCP-STYLE-ID
002700*                     ON THE RECIPE HEADER.  A HEADER VALUE
002800*                     OF ZERO MEANS NO STYLE WAS SELECTED AND
002900*                     THE STYLE MASTER IS NOT READ AT ALL.
003000*   STY-NAME          STYLE NAME, EG PALE ALE, DRY STOUT.
003100*   STY-OG-MIN/MAX    ALLOWED ORIGINAL GRAVITY RANGE.
003200*   STY-OG-MIN-R      ALPHANUMERIC REDEFINE, MASTER LOAD EDIT.
003300*   STY-FG-MIN/MAX    ALLOWED FINAL GRAVITY RANGE.
003400*   STY-IBU-MIN/MAX   ALLOWED BITTERNESS RANGE.
003500*   STY-COLOR-MIN/MAX ALLOWED SRM COLOR RANGE.
003600*   STY-ABV-MIN/MAX   ALLOWED ALCOHOL-BY-VOLUME RANGE, PERCENT.
003700*   STY-REC-STATUS    A = ACTIVE, W = WITHDRAWN FROM CATALOG.
003800*****************************************************************
003900*   THIS IS THE WIDEST OF THE FOUR MASTER RECORDS (13 DATA
004000*   FIELDS AGAINST THE 80-BYTE COMMON BLOCK) - FILLER IS
004100*   DELIBERATELY THIN HERE; DO NOT ADD A FIELD WITHOUT FIRST
004200*   CHECKING THE FILLER REMAINING BELOW.
004300*****************************************************************
004400 01  STY-MASTER-RECORD.
004500     02  STY-ID                        PIC 9(4).
004600     02  STY-NAME                      PIC X(30).
004700     02  STY-OG-MIN                    PIC 9V999.
004800     02  STY-OG-MIN-R  REDEFINES
004900         STY-OG-MIN                    PIC X(4).
005000     02  STY-OG-MAX                    PIC 9V999.
005100     02  STY-FG-MIN                    PIC 9V999.
005200     02  STY-FG-MAX                    PIC 9V999.
005300     02  STY-IBU-MIN                   PIC 9(3)V9.
005400     02  STY-IBU-MAX                   PIC 9(3)V9.
005500     02  STY-COLOR-MIN                 PIC 9(3)V9.
005600     02  STY-COLOR-MAX                 PIC 9(3)V9.
005700     02  STY-ABV-MIN                   PIC 9(2)V99.
005800     02  STY-ABV-MAX                   PIC 9(2)V99.
005900     02  STY-REC-STATUS                PIC X.
006000         88  STY-ACTIVE                    VALUE 'A'.
006100         88  STY-WITHDRAWN                 VALUE 'W'.
006200     02  FILLER                        PIC X(5).
