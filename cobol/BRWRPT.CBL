000100****************************************************************
000200*   BRWRPT - RECIPE REPORT WRITER
000300*   -----------------------------------------------------------
000400*   WRITES THE ONE-RECIPE REPORT TO RPT-OUT ONCE BRWCALC HAS
000500*   FILLED WA-STATS AND WA-FLAGS - THE SUMMARY BLOCK, THE
000600*   FERMENTABLES/HOPS/YEAST DETAIL BLOCK AND THE WATER/GRAVITY
000700*   SCHEDULE BLOCK, IN THAT ORDER, ONE BLOCK PER PAGE SECTION.
000800*   -----------------------------------------------------------
000900*   CHANGE LOG
001000*   -----------------------------------------------------------
001100*   89-07-18  DJT  ORIGINAL PROGRAM - TITLE, SUMMARY AND
001200*                  FERMENTABLE DETAIL LINES ONLY.
001300*   91-03-12  DJT  ADDED THE HOPS DETAIL BLOCK.
001400*   93-08-05  KPL  ADDED THE WATER/GRAVITY SCHEDULE BLOCK
001500*                  (REQ 93-212).
001600*   95-01-10  KPL  ADDED THE STYLE RANGE AND FLAG COLUMNS TO
001700*                  THE SUMMARY BLOCK (REQ 95-501) - BLANK WHEN
001800*                  THE RECIPE NAMES NO STYLE.
001900*   96-01-22  KPL  SAME CHANGE NOTED ON RPTLINE'S OWN LOG -
002000*                  RPT-S-RANGE IS NOW BUILT FROM TWO EDITED
002100*                  FIELDS AND A DASH RATHER THAN ONE WIDE
002200*                  PICTURE, SO EACH HALF LINES UP ACROSS EVERY
002300*                  STATISTIC ON THE PAGE.
002400*   98-11-02  KPL  Y2K REVIEW - WS-RUN-DATE IS DISPLAY ONLY, NOT
002500*                  STORED OR COMPARED, SO THE TWO-DIGIT YEAR
002600*                  FROM ACCEPT FROM DATE NEEDS NO CENTURY FIX.
002700*   99-06-30  DJT  Y2K SWEEP SIGNED OFF - SEE 98-11-02 ABOVE.
002800*   99-11-15  KPL  WS-RNG-MIN/WS-RNG-MAX WIDENED TO THREE
002900*                  DECIMALS TO MATCH WA-STY-OG/FG-MIN/MAX -
003000*                  THE OLD TWO-DECIMAL PICTURE WAS DROPPING
003100*                  THE LOW-ORDER DIGIT OFF THE PRINTED GRAVITY
003200*                  RANGE (REQ 99-644).
003300*   00-02-08  DJT  4210-WRITE-ONE-FERM NOW STRIPS EMBEDDED
003400*                  COMMAS OUT OF THE FERMENTABLE NAME BEFORE
003500*                  IT GOES TO RPT-F-NAME - SOME SUPPLIER NAMES
003600*                  CARRY A COMMA AND IT WAS PUSHING THE AMOUNT
003700*                  COLUMN OUT OF ALIGNMENT (REQ 00-033).
003800*   00-02-08  DJT  EVERY WRITE BELOW NOW WRITES THE ONE FD
003900*                  RECORD, RPT-PRINT-LINE, FROM THE MATCHING
004000*                  RPTLINE.CPY LAYOUT - SAME AS THE CUSTOMER
004100*                  LIST PRINT ROUTINE.  BEFORE THIS CHANGE THE
004200*                  NINE LAYOUTS WERE IMPLICIT REDEFINITIONS OF
004300*                  ONE FD AREA AND A SHORT LINE (FERM/HOP/
004400*                  YEAST DETAIL) COULD CARRY STALE BYTES LEFT
004500*                  OVER FROM THE PRIOR WRITE (REQ 00-061).
004600****************************************************************
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.  BRWRPT.
004900 AUTHOR.  D J TILLEY.
005000 INSTALLATION.  BULL BREWING SUPPLY CO - DATA PROCESSING.
005100 DATE-WRITTEN.  JULY 18, 1989.
005200 DATE-COMPILED.
005300 SECURITY.  UNCLASSIFIED - INTERNAL RECIPE/PRODUCTION DATA.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  PENTIUM-100.
005700 OBJECT-COMPUTER.  PENTIUM-100.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS BREW-NUMERIC IS "0" THRU "9".
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT RPT-OUT ASSIGN TO RPTOUT.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  RPT-OUT
006700     LABEL RECORDS OMITTED.
006800 01  RPT-PRINT-LINE                   PIC X(132).
006900 WORKING-STORAGE SECTION.
007000*   THE NINE LINE LAYOUTS BELOW ARE IN RPTLINE.CPY - EACH ONE
007100*   IS BUILT HERE AND WRITTEN TO RPT-PRINT-LINE ABOVE WITH A
007200*   WRITE ... FROM.
007300     COPY RPTLINE.
007400*   RUN-DATE BANNER - SEE THE Y2K NOTE IN THE CHANGE LOG.
007500 01  WS-RUN-DATE.
007600     02  WS-RD-YY                   PIC 99.
007700     02  WS-RD-MM                   PIC 99.
007800     02  WS-RD-DD                   PIC 99.
007900     02  FILLER                      PIC X(04).
008000 01  WS-RUN-DATE-ED.
008100     02  WS-RDE-MM                  PIC 99.
008200     02  FILLER                     PIC X VALUE "/".
008300     02  WS-RDE-DD                  PIC 99.
008400     02  FILLER                     PIC X VALUE "/".
008500     02  WS-RDE-YY                  PIC 99.
008600     02  FILLER                      PIC X(04).
008700*   SUMMARY/SCHEDULE VALUE AND RANGE EDIT WORK AREA.
008800 01  WS-VALUE-ED                      PIC ZZ9.999.
008900 01  WS-RANGE-BUILD.
009000     02  WS-RNG-MIN                 PIC ZZ9.999.
009100     02  WS-RNG-DASH                PIC X VALUE "-".
009200     02  WS-RNG-MAX                 PIC ZZ9.999.
009300     02  FILLER                     PIC X VALUE SPACE.
009400 LINKAGE SECTION.
009500     COPY WRKAREA.
009600 PROCEDURE DIVISION USING WA-RECIPE-WORK-AREA.
009700 0000-MAIN-LINE.
009800     PERFORM 4000-HEADER-PRT       THRU 4000-EXIT.
009900     PERFORM 4100-WRITE-SUMMARY    THRU 4100-EXIT.
010000     PERFORM 4200-WRITE-FERM-DETAIL THRU 4200-EXIT.
010100     PERFORM 4300-WRITE-HOP-DETAIL THRU 4300-EXIT.
010200     PERFORM 4400-WRITE-YEAST-DETAIL THRU 4400-EXIT.
010300     PERFORM 4500-WRITE-WATER-SCHED THRU 4500-EXIT.
010400     CLOSE RPT-OUT.
010500     GOBACK.
010600 4000-HEADER-PRT.
010700     OPEN OUTPUT RPT-OUT.
010800     ACCEPT WS-RUN-DATE FROM DATE.
010900     MOVE WS-RD-MM TO WS-RDE-MM.
011000     MOVE WS-RD-DD TO WS-RDE-DD.
011100     MOVE WS-RD-YY TO WS-RDE-YY.
011200     MOVE WS-RUN-DATE-ED TO RPT-T-RUN-DATE.
011300     WRITE RPT-PRINT-LINE FROM RPT-TITLE-LINE.
011400     WRITE RPT-PRINT-LINE FROM RPT-DASH-LINE.
011500     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE.
011600 4000-EXIT.
011700     EXIT.
011800*   ---------------------------------------------------------
011900*   SUMMARY BLOCK.  RPT-S-RANGE-LIT/RPT-S-RANGE/RPT-S-FLAG ARE
012000*   LEFT BLANK ON LINES THE STYLE DOES NOT CHECK (VOLUME, TIME,
012100*   TEMPERATURE, EFFICIENCY) AND WHEN NO STYLE WAS NAMED.
012200*   ---------------------------------------------------------
012300 4100-WRITE-SUMMARY.
012400     MOVE "RECIPE SUMMARY" TO RPT-H-CAPTION.
012500     WRITE RPT-PRINT-LINE FROM RPT-HEAD-LINE.
012600     MOVE "TARGET VOL (GAL)"  TO RPT-S-LABEL.
012700     MOVE WA-TARGET-VOL TO WS-VALUE-ED.
012800     MOVE WS-VALUE-ED TO RPT-S-VALUE.
012900     PERFORM 4110-CLEAR-RANGE THRU 4110-EXIT.
013000     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE.
013100     MOVE "BOIL VOL (GAL)"    TO RPT-S-LABEL.
013200     MOVE WA-BOIL-VOL TO WS-VALUE-ED.
013300     MOVE WS-VALUE-ED TO RPT-S-VALUE.
013400     PERFORM 4110-CLEAR-RANGE THRU 4110-EXIT.
013500     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE.
013600     MOVE "BOIL TIME (MIN)"   TO RPT-S-LABEL.
013700     MOVE WA-BOIL-TIME TO WS-VALUE-ED.
013800     MOVE WS-VALUE-ED TO RPT-S-VALUE.
013900     PERFORM 4110-CLEAR-RANGE THRU 4110-EXIT.
014000     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE.
014100     MOVE "MASH TEMP (DEG F)"  TO RPT-S-LABEL.
014200     MOVE WA-MASH-TEMP TO WS-VALUE-ED.
014300     MOVE WS-VALUE-ED TO RPT-S-VALUE.
014400     PERFORM 4110-CLEAR-RANGE THRU 4110-EXIT.
014500     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE.
014600     MOVE "MASH EFFICIENCY %"  TO RPT-S-LABEL.
014700     MOVE WA-MASH-EFF TO WS-VALUE-ED.
014800     MOVE WS-VALUE-ED TO RPT-S-VALUE.
014900     PERFORM 4110-CLEAR-RANGE THRU 4110-EXIT.
015000     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE.
015100     MOVE "ORIGINAL GRAVITY"  TO RPT-S-LABEL.
015200     MOVE WA-OG TO WS-VALUE-ED.
015300     MOVE WS-VALUE-ED TO RPT-S-VALUE.
015400     MOVE WA-STY-OG-MIN TO WS-RNG-MIN.
015500     MOVE WA-STY-OG-MAX TO WS-RNG-MAX.
015600     MOVE WA-OG-FLAG TO RPT-S-FLAG.
015700     PERFORM 4120-SET-RANGE THRU 4120-EXIT.
015800     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE.
015900     MOVE "FINAL GRAVITY"     TO RPT-S-LABEL.
016000     MOVE WA-FG TO WS-VALUE-ED.
016100     MOVE WS-VALUE-ED TO RPT-S-VALUE.
016200     MOVE WA-STY-FG-MIN TO WS-RNG-MIN.
016300     MOVE WA-STY-FG-MAX TO WS-RNG-MAX.
016400     MOVE WA-FG-FLAG TO RPT-S-FLAG.
016500     PERFORM 4120-SET-RANGE THRU 4120-EXIT.
016600     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE.
016700     MOVE "BITTERNESS (IBU)"   TO RPT-S-LABEL.
016800     MOVE WA-IBU TO WS-VALUE-ED.
016900     MOVE WS-VALUE-ED TO RPT-S-VALUE.
017000     MOVE WA-STY-IBU-MIN TO WS-RNG-MIN.
017100     MOVE WA-STY-IBU-MAX TO WS-RNG-MAX.
017200     MOVE WA-IBU-FLAG TO RPT-S-FLAG.
017300     PERFORM 4120-SET-RANGE THRU 4120-EXIT.
017400     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE.
017500     MOVE "COLOR (SRM)"       TO RPT-S-LABEL.
017600     MOVE WA-COLOR TO WS-VALUE-ED.
017700     MOVE WS-VALUE-ED TO RPT-S-VALUE.
017800     MOVE WA-STY-COLOR-MIN TO WS-RNG-MIN.
017900     MOVE WA-STY-COLOR-MAX TO WS-RNG-MAX.
018000     MOVE WA-COLOR-FLAG TO RPT-S-FLAG.
018100     PERFORM 4120-SET-RANGE THRU 4120-EXIT.
018200     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE.
018300     MOVE "ALCOHOL BY VOL %"  TO RPT-S-LABEL.
018400     MOVE WA-ABV TO WS-VALUE-ED.
018500     MOVE WS-VALUE-ED TO RPT-S-VALUE.
018600     MOVE WA-STY-ABV-MIN TO WS-RNG-MIN.
018700     MOVE WA-STY-ABV-MAX TO WS-RNG-MAX.
018800     MOVE WA-ABV-FLAG TO RPT-S-FLAG.
018900     PERFORM 4120-SET-RANGE THRU 4120-EXIT.
019000     WRITE RPT-PRINT-LINE FROM RPT-SUMMARY-LINE.
019100     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE.
019200 4100-EXIT.
019300     EXIT.
019400 4110-CLEAR-RANGE.
019500     MOVE SPACE TO RPT-S-RANGE-LIT RPT-S-RANGE RPT-S-FLAG.
019600 4110-EXIT.
019700     EXIT.
019800*   A STATISTIC GETS ITS RANGE PRINTED ONLY WHEN A STYLE WAS
019900*   CHOSEN - SEE WA-STY-SELECTED, SET BY BRWSTY.
020000 4120-SET-RANGE.
020100     IF WA-STYLE-NOT-CHOSEN
020200        PERFORM 4110-CLEAR-RANGE THRU 4110-EXIT
020300        GO TO 4120-EXIT.
020400     MOVE "RANGE " TO RPT-S-RANGE-LIT.
020500     MOVE WS-RANGE-BUILD TO RPT-S-RANGE.
020600 4120-EXIT.
020700     EXIT.
020800 4200-WRITE-FERM-DETAIL.
020900     MOVE "FERMENTABLES" TO RPT-H-CAPTION.
021000     WRITE RPT-PRINT-LINE FROM RPT-HEAD-LINE.
021100     PERFORM 4210-WRITE-ONE-FERM THRU 4210-EXIT
021200         VARYING WA-GRAIN-IDX FROM 1 BY 1
021300         UNTIL WA-GRAIN-IDX > WA-GRAIN-COUNT.
021400     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE.
021500 4200-EXIT.
021600     EXIT.
021700 4210-WRITE-ONE-FERM.
021800     MOVE WA-GB-FERM-NAME (WA-GRAIN-IDX) TO RPT-F-NAME.
021900*   STRIP EMBEDDED COMMAS SO A SUPPLIER NAME LIKE "2-ROW,
022000*   PALE" DOES NOT SHIFT THE AMOUNT COLUMN - REQ 00-033.
022100     INSPECT RPT-F-NAME REPLACING ALL "," BY SPACE.
022200     MOVE WA-GB-AMOUNT    (WA-GRAIN-IDX) TO RPT-F-AMOUNT.
022300     IF WA-GB-USE-MASH (WA-GRAIN-IDX)
022400        MOVE "MASH" TO RPT-F-USE
022500     ELSE
022600        MOVE "EXTRACT" TO RPT-F-USE
022700     END-IF.
022800     MOVE WA-GB-GRAV-PTS (WA-GRAIN-IDX) TO RPT-F-GRAV-PTS.
022900     WRITE RPT-PRINT-LINE FROM RPT-FERM-LINE.
023000 4210-EXIT.
023100     EXIT.
023200 4300-WRITE-HOP-DETAIL.
023300     MOVE "HOPS" TO RPT-H-CAPTION.
023400     WRITE RPT-PRINT-LINE FROM RPT-HEAD-LINE.
023500     PERFORM 4310-WRITE-ONE-HOP THRU 4310-EXIT
023600         VARYING WA-HOP-IDX FROM 1 BY 1
023700         UNTIL WA-HOP-IDX > WA-HOP-COUNT.
023800     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE.
023900 4300-EXIT.
024000     EXIT.
024100 4310-WRITE-ONE-HOP.
024200     MOVE WA-HB-HOP-NAME (WA-HOP-IDX) TO RPT-B-NAME.
024300     MOVE WA-HB-AMOUNT   (WA-HOP-IDX) TO RPT-B-AMOUNT.
024400     MOVE WA-HB-BOIL-MIN (WA-HOP-IDX) TO RPT-B-BOIL-MIN.
024500     MOVE WA-HB-IBU      (WA-HOP-IDX) TO RPT-B-IBU.
024600     WRITE RPT-PRINT-LINE FROM RPT-HOP-LINE.
024700 4310-EXIT.
024800     EXIT.
024900 4400-WRITE-YEAST-DETAIL.
025000     MOVE "YEAST" TO RPT-H-CAPTION.
025100     WRITE RPT-PRINT-LINE FROM RPT-HEAD-LINE.
025200     MOVE WA-YST-NAME     TO RPT-Y-NAME.
025300     MOVE WA-YST-ATTEN    TO RPT-Y-ATTEN.
025400     MOVE WA-ATTEN-ADJ    TO RPT-Y-ATTEN-ADJ.
025500     MOVE WA-YST-MIN-TEMP TO RPT-Y-MIN-TEMP.
025600     MOVE WA-YST-MAX-TEMP TO RPT-Y-MAX-TEMP.
025700     WRITE RPT-PRINT-LINE FROM RPT-YEAST-LINE.
025800     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE.
025900 4400-EXIT.
026000     EXIT.
026100 4500-WRITE-WATER-SCHED.
026200     MOVE "WATER/GRAVITY SCHEDULE" TO RPT-H-CAPTION.
026300     WRITE RPT-PRINT-LINE FROM RPT-HEAD-LINE.
026400     MOVE "MASH VOLUME (GAL)"  TO RPT-W-LABEL.
026500     MOVE WA-MASH-VOL TO WS-VALUE-ED.
026600     MOVE WS-VALUE-ED TO RPT-W-VALUE.
026700     WRITE RPT-PRINT-LINE FROM RPT-WATER-LINE.
026800     MOVE "MASH GRAVITY"      TO RPT-W-LABEL.
026900     MOVE WA-MG TO WS-VALUE-ED.
027000     MOVE WS-VALUE-ED TO RPT-W-VALUE.
027100     WRITE RPT-PRINT-LINE FROM RPT-WATER-LINE.
027200     MOVE "PRE-BOIL GRAVITY"  TO RPT-W-LABEL.
027300     MOVE WA-BG TO WS-VALUE-ED.
027400     MOVE WS-VALUE-ED TO RPT-W-VALUE.
027500     WRITE RPT-PRINT-LINE FROM RPT-WATER-LINE.
027600     MOVE "POST-BOIL VOL"     TO RPT-W-LABEL.
027700     MOVE WA-PB-VOL TO WS-VALUE-ED.
027800     MOVE WS-VALUE-ED TO RPT-W-VALUE.
027900     WRITE RPT-PRINT-LINE FROM RPT-WATER-LINE.
028000     MOVE "POST-BOIL GRAVITY" TO RPT-W-LABEL.
028100     MOVE WA-PB-GRAV TO WS-VALUE-ED.
028200     MOVE WS-VALUE-ED TO RPT-W-VALUE.
028300     WRITE RPT-PRINT-LINE FROM RPT-WATER-LINE.
028400 4500-EXIT.
028500     EXIT.
