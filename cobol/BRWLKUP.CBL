000100****************************************************************
000200*   BRWLKUP - FERMENTABLE AND HOP INGREDIENT LOOKUP
000300*   -----------------------------------------------------------
000400*   LOADS THE FERMENTABLE AND HOP MASTER FILES INTO WORKING
000500*   STORAGE TABLES ONCE PER RUN, THEN RESOLVES EACH GRAIN-BILL
000600*   LINE TO ITS FERMENTABLE ATTRIBUTES AND EACH HOP-BILL LINE
000700*   TO ITS HOP ATTRIBUTES BY A STRAIGHT TABLE SEARCH ON ID.
000800*   A GRAIN-BILL OR HOP-BILL LINE NAMING AN ID NOT ON FILE IS
000900*   A FATAL INPUT ERROR - THE RUN ABENDS WITH A MESSAGE.
001000*   -----------------------------------------------------------
001100*   CHANGE LOG
001200*   -----------------------------------------------------------
001300*   91-03-14  DJT  ORIGINAL PROGRAM - SPLIT OUT OF BRWMAIN WHEN
001400*                  THE FERMENTABLE CATALOG OUTGREW AN IN-LINE
001500*                  TABLE LOAD ON EVERY RECIPE RUN.
001600*   91-03-14  DJT  ADDED THE HOP MASTER TABLE AND 2100-LOOKUP-
001700*                  HOP WHEN ALL-GRAIN RECIPES CAME ON LINE.
001800*   94-07-20  DJT  WIDENED THE HOP-ALPHA WORKING FIELD TO TWO
001900*                  DECIMALS TO MATCH THE REVISED HOP MASTER
002000*                  LAYOUT (REQ 94-190).
002100*   96-08-14  KPL  CONVERTED TO WRKAREA.CPY FOR THE CALL
002200*                  PARAMETER - SEE BRWMAIN CHANGE LOG 96-08-14.
002300*   99-06-30  DJT  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.
002400*   03-11-05  KPL  RAISED THE FERMENTABLE AND HOP TABLE SIZES
002500*                  TO 200 AND 150 ENTRIES - THE CATALOG HAD
002600*                  OUTGROWN THE OLD 100/75 LIMITS (REQ 03-310).
002700****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  BRWLKUP.
003000 AUTHOR.  D J TILLEY.
003100 INSTALLATION.  BULL BREWING SUPPLY CO - DATA PROCESSING.
003200 DATE-WRITTEN.  MARCH 14, 1991.
003300 DATE-COMPILED.
003400 SECURITY.  UNCLASSIFIED - INTERNAL RECIPE/PRODUCTION DATA.
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  PENTIUM-100.
003800 OBJECT-COMPUTER.  PENTIUM-100.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS BREW-NUMERIC IS "0" THRU "9".
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT FERM-MSTR ASSIGN TO FERMMSTR
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS FERM-STAT.
004700     SELECT HOP-MSTR ASSIGN TO HOPMSTR
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS HOP-STAT.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  FERM-MSTR
005300     LABEL RECORDS ARE STANDARD.
005400     COPY FERMREC.
005500 FD  HOP-MSTR
005600     LABEL RECORDS ARE STANDARD.
005700     COPY HOPRECD.
005800 WORKING-STORAGE SECTION.
005900 77  WS-FERM-COUNT                 PIC 9(3) COMP.
006000 77  WS-HOP-COUNT                  PIC 9(3) COMP.
006100 77  WS-SUB                        PIC 9(3) COMP.
006200 01  WS-FILE-STATUS.
006300     02  FERM-STAT                   PIC XX.
006400     02  HOP-STAT                    PIC XX.
006500     02  FILLER                      PIC X(04).
006600*   FERMENTABLE AND HOP WORK TABLES - LOADED ONCE, SEARCHED
006700*   ONCE PER GRAIN-BILL OR HOP-BILL LINE.  NOT INDEXED - THE
006800*   SHOP HAS NEVER USED THE SEARCH VERB IN THIS SYSTEM, ALL
006900*   TABLE LOOKUPS ARE A PLAIN PERFORM VARYING SCAN.
007000 01  WS-FERM-TABLE.
007100     02  WS-FERM-ENTRY OCCURS 200 TIMES.
007200         03  WS-FT-ID                PIC 9(4).
007300         03  WS-FT-NAME              PIC X(30).
007400         03  WS-FT-YIELD             PIC 9(3)V99.
007500         03  WS-FT-COLOR             PIC 9(3)V9.
007600         03  WS-FT-STATUS            PIC X.
007700         03  FILLER                  PIC X(05).
007800 01  WS-HOP-TABLE.
007900     02  WS-HOP-ENTRY OCCURS 150 TIMES.
008000         03  WS-HT-ID                PIC 9(4).
008100         03  WS-HT-NAME              PIC X(30).
008200         03  WS-HT-ALPHA             PIC 9(2)V99.
008300         03  WS-HT-STATUS            PIC X.
008400         03  FILLER                  PIC X(09).
008500*   SEARCH KEY - ALTERNATE X VIEW USED ONLY TO PRINT THE KEY
008600*   ON THE ABEND MESSAGE WHEN A MASTER IS NOT FOUND.
008700 01  WS-SEARCH-KEY.
008800     02  WS-SEARCH-ID                PIC 9(4).
008900     02  FILLER                      PIC X(04).
009000 01  WS-SEARCH-KEY-ALT  REDEFINES WS-SEARCH-KEY.
009100     02  WS-SEARCH-ID-X              PIC X(4).
009200 01  WS-FOUND-SW                     PIC X.
009300     88  WS-FOUND                       VALUE "Y".
009400     88  WS-NOT-FOUND                   VALUE "N".
009500 LINKAGE SECTION.
009600     COPY WRKAREA.
009700 PROCEDURE DIVISION USING WA-RECIPE-WORK-AREA.
009800 0000-MAIN-LINE.
009900     PERFORM 1000-LOAD-FERM-TABLE THRU 1000-EXIT.
010000     PERFORM 1100-LOAD-HOP-TABLE  THRU 1100-EXIT.
010100     PERFORM 2000-LOOKUP-FERM THRU 2000-EXIT
010200         VARYING WA-GRAIN-IDX FROM 1 BY 1
010300         UNTIL WA-GRAIN-IDX > WA-GRAIN-COUNT.
010400     PERFORM 2100-LOOKUP-HOP THRU 2100-EXIT
010500         VARYING WA-HOP-IDX FROM 1 BY 1
010600         UNTIL WA-HOP-IDX > WA-HOP-COUNT.
010700     GOBACK.
010800 1000-LOAD-FERM-TABLE.
010900     MOVE ZERO TO WS-FERM-COUNT.
011000     OPEN INPUT FERM-MSTR.
011100 1000-READ-FERM.
011200     READ FERM-MSTR AT END GO TO 1000-EXIT.
011300     ADD 1 TO WS-FERM-COUNT.
011400     MOVE FERM-ID          TO WS-FT-ID     (WS-FERM-COUNT).
011500     MOVE FERM-NAME        TO WS-FT-NAME   (WS-FERM-COUNT).
011600     MOVE FERM-YIELD       TO WS-FT-YIELD  (WS-FERM-COUNT).
011700     MOVE FERM-COLOR       TO WS-FT-COLOR  (WS-FERM-COUNT).
011800     MOVE FERM-REC-STATUS  TO WS-FT-STATUS (WS-FERM-COUNT).
011900     GO TO 1000-READ-FERM.
012000 1000-EXIT.
012100     CLOSE FERM-MSTR.
012200 1100-LOAD-HOP-TABLE.
012300     MOVE ZERO TO WS-HOP-COUNT.
012400     OPEN INPUT HOP-MSTR.
012500 1100-READ-HOP.
012600     READ HOP-MSTR AT END GO TO 1100-EXIT.
012700     ADD 1 TO WS-HOP-COUNT.
012800     MOVE HOP-ID          TO WS-HT-ID     (WS-HOP-COUNT).
012900     MOVE HOP-NAME        TO WS-HT-NAME   (WS-HOP-COUNT).
013000     MOVE HOP-ALPHA       TO WS-HT-ALPHA  (WS-HOP-COUNT).
013100     MOVE HOP-REC-STATUS  TO WS-HT-STATUS (WS-HOP-COUNT).
013200     GO TO 1100-READ-HOP.
013300 1100-EXIT.
013400     CLOSE HOP-MSTR.
013500 2000-LOOKUP-FERM.
013600     MOVE WA-GB-FERM-ID (WA-GRAIN-IDX) TO WS-SEARCH-ID.
013700     SET WS-NOT-FOUND TO TRUE.
013800     PERFORM 2050-SEARCH-FERM THRU 2050-EXIT
013900         VARYING WS-SUB FROM 1 BY 1
014000         UNTIL WS-SUB > WS-FERM-COUNT OR WS-FOUND.
014100     IF WS-NOT-FOUND
014200        GO TO 9900-MASTER-NOT-FOUND.
014300 2000-EXIT.
014400     EXIT.
014500 2050-SEARCH-FERM.
014600     IF WS-FT-ID (WS-SUB) = WS-SEARCH-ID
014700        MOVE WS-FT-NAME  (WS-SUB)
014800               TO WA-GB-FERM-NAME  (WA-GRAIN-IDX)
014900        MOVE WS-FT-YIELD (WS-SUB)
015000               TO WA-GB-FERM-YIELD (WA-GRAIN-IDX)
015100        MOVE WS-FT-COLOR (WS-SUB)
015200               TO WA-GB-FERM-COLOR (WA-GRAIN-IDX)
015300        SET WS-FOUND TO TRUE.
015400 2050-EXIT.
015500     EXIT.
015600 2100-LOOKUP-HOP.
015700     MOVE WA-HB-HOP-ID (WA-HOP-IDX) TO WS-SEARCH-ID.
015800     SET WS-NOT-FOUND TO TRUE.
015900     PERFORM 2150-SEARCH-HOP THRU 2150-EXIT
016000         VARYING WS-SUB FROM 1 BY 1
016100         UNTIL WS-SUB > WS-HOP-COUNT OR WS-FOUND.
016200     IF WS-NOT-FOUND
016300        GO TO 9900-MASTER-NOT-FOUND.
016400 2100-EXIT.
016500     EXIT.
016600 2150-SEARCH-HOP.
016700     IF WS-HT-ID (WS-SUB) = WS-SEARCH-ID
016800        MOVE WS-HT-NAME  (WS-SUB)
016900               TO WA-HB-HOP-NAME  (WA-HOP-IDX)
017000        MOVE WS-HT-ALPHA (WS-SUB)
017100               TO WA-HB-HOP-ALPHA (WA-HOP-IDX)
017200        SET WS-FOUND TO TRUE.
017300 2150-EXIT.
017400     EXIT.
017500 9900-MASTER-NOT-FOUND.
017600     DISPLAY "*** BRWLKUP - MASTER RECORD NOT FOUND ***".
017700     DISPLAY "*** SEARCH KEY WAS: " WS-SEARCH-ID-X " ***".
017800     STOP RUN.
