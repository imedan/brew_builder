000100*****************************************************************
000200*   WRKAREA.CPY
000300*   RECIPE WORK AREA
000400*   ONE RECIPE'S WORTH OF HEADER VALUES, GRAIN-BILL AND
000500*   HOP-BILL LINES, RESOLVED MASTER-DATA ATTRIBUTES AND
000600*   CALCULATED STATISTICS, PASSED BY REFERENCE FROM BRWMAIN TO
000700*   BRWLKUP, BRWSTY, BRWCALC AND BRWRPT ON EACH CALL SO ONLY
000800*   ONE COPY OF THE LAYOUT HAS TO BE MAINTAINED.
000900*****************************************************************
001000*   MAINTENANCE HISTORY
001100*   ----------------------------------------------------------
001200*   DATE-WRITTEN.  22 AUG 1989.
001300*
001400*   89-08-22  DJT  ORIGINAL LAYOUT - HEADER AND GRAIN-BILL
001500*                  TABLE ONLY, CARRIED AS SEPARATE CALL
001600*                  PARAMETERS BY EACH PROGRAM IN TURN.
001700*   91-03-14  DJT  COLLAPSED THE SEPARATE CALL PARAMETERS INTO
001800*                  THIS ONE WORK AREA AND ADDED THE HOP-BILL
001900*                  TABLE - FOUR PROGRAMS WERE EACH CARRYING
002000*                  THEIR OWN LINKAGE COPY AND THEY HAD DRIFTED
002100*                  OUT OF STEP TWICE (INCIDENT 91-040).
002200*   93-08-05  KPL  ADDED WA-MASH-EFF / WA-MASH-VOL AND THE
002300*                  WA-MG / WA-PB-VOL / WA-PB-GRAV STATISTICS
002400*                  FOR THE MASH/BOIL GRAVITY SCHEDULE
002500*                  (REQ 93-212).
002600*   95-01-10  KPL  ADDED WA-STYLE GROUP AND WA-FLAGS GROUP FOR
002700*                  STYLE-RANGE COMPLIANCE CHECKING
002800*                  (REQ 95-501).
002900*   99-06-30  DJT  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.
003000*   03-11-05  KPL  RAISED THE GRAIN-BILL AND HOP-BILL TABLE
003100*                  SIZES FROM 25 TO 50 ENTRIES - A BARLEYWINE
003200*                  RECIPE WITH A COMPLEX HOP SCHEDULE
003300*                  OVERFLOWED THE OLD LIMIT (REQ 03-309).
003400*****************************************************************
003500*   WA-GRAIN-COUNT / WA-HOP-COUNT ARE SET BY BRWMAIN WHEN THE
003600*   RECIPE IS READ AND ARE NOT CHANGED AGAIN - EVERY OTHER
003700*   PROGRAM TREATS THEM AS INPUT ONLY.
003800*****************************************************************
003900 01  WA-RECIPE-WORK-AREA.
004000     02  WA-HEADER.
004100         03  WA-YEAST-ID               PIC 9(4).
004200         03  WA-STYLE-ID               PIC 9(4).
004300         03  WA-TARGET-VOL             PIC 9(3)V99.
004400         03  WA-BOIL-VOL               PIC 9(3)V99.
004500         03  WA-BOIL-TIME              PIC 9(3).
004600         03  WA-MASH-TEMP              PIC 9(3)V9.
004700         03  WA-MASH-TEMP-X  REDEFINES
004800             WA-MASH-TEMP              PIC X(4).
004900         03  WA-MASH-EFF               PIC 9(3)V99.
005000         03  WA-MASH-VOL               PIC 9(2)V99.
005100         03  FILLER                    PIC X(10).
005200     02  WA-GRAIN-COUNT                PIC 9(3) COMP.
005300     02  WA-GRAIN-TABLE OCCURS 50 TIMES
005400                        INDEXED BY WA-GRAIN-IDX.
005500         03  WA-GB-FERM-ID             PIC 9(4).
005600         03  WA-GB-AMOUNT              PIC 9(3)V99.
005700         03  WA-GB-AMOUNT-X  REDEFINES
005800             WA-GB-AMOUNT              PIC X(5).
005900         03  WA-GB-USE                 PIC 9.
006000             88  WA-GB-USE-MASH            VALUE 0.
006100             88  WA-GB-USE-EXTRACT         VALUE 1.
006200         03  WA-GB-FERM-NAME           PIC X(30).
006300         03  WA-GB-FERM-YIELD          PIC 9(3)V99.
006400         03  WA-GB-FERM-COLOR          PIC 9(3)V9.
006500         03  WA-GB-GRAV-UNITS          PIC 9(5)V9999.
006600         03  WA-GB-GRAV-PTS            PIC 9(3).
006700     02  WA-HOP-COUNT                  PIC 9(3) COMP.
006800     02  WA-HOP-TABLE OCCURS 50 TIMES
006900                      INDEXED BY WA-HOP-IDX.
007000         03  WA-HB-HOP-ID              PIC 9(4).
007100         03  WA-HB-AMOUNT              PIC 9(2)V99.
007200         03  WA-HB-AMOUNT-X  REDEFINES
007300             WA-HB-AMOUNT              PIC X(4).
007400         03  WA-HB-BOIL-MIN            PIC 9(3).
007500         03  WA-HB-HOP-NAME            PIC X(30).
007600         03  WA-HB-HOP-ALPHA           PIC 9(2)V99.
007700         03  WA-HB-IBU                 PIC 9(3)V9.
007800     02  WA-YEAST.
007900         03  WA-YST-NAME               PIC X(30).
008000         03  WA-YST-ATTEN              PIC 9(3)V99.
008100         03  WA-YST-MIN-TEMP           PIC S9(3)V9.
008200         03  WA-YST-MAX-TEMP           PIC S9(3)V9.
008300         03  FILLER                    PIC X(08).
008400     02  WA-STYLE.
008500         03  WA-STY-SELECTED           PIC X.
008600             88  WA-STYLE-CHOSEN           VALUE 'Y'.
008700             88  WA-STYLE-NOT-CHOSEN       VALUE 'N'.
008800         03  WA-STY-NAME               PIC X(30).
008900         03  WA-STY-OG-MIN             PIC 9V999.
009000         03  WA-STY-OG-MAX             PIC 9V999.
009100         03  WA-STY-FG-MIN             PIC 9V999.
009200         03  WA-STY-FG-MAX             PIC 9V999.
009300         03  WA-STY-IBU-MIN            PIC 9(3)V9.
009400         03  WA-STY-IBU-MAX            PIC 9(3)V9.
009500         03  WA-STY-COLOR-MIN          PIC 9(3)V9.
009600         03  WA-STY-COLOR-MAX          PIC 9(3)V9.
009700         03  WA-STY-ABV-MIN            PIC 9(2)V99.
009800         03  WA-STY-ABV-MAX            PIC 9(2)V99.
009900         03  FILLER                    PIC X(08).
010000     02  WA-STATS.
010100         03  WA-OG                     PIC 9V999.
010200         03  WA-OG-GU                  PIC 9(5)V9999.
010300         03  WA-FG                     PIC 9V999.
010400         03  WA-FG-GU                  PIC 9(5)V9999.
010500         03  WA-ATTEN-ADJ              PIC S9(3)V99.
010600         03  WA-ABV                    PIC 9(2)V99.
010700         03  WA-COLOR                  PIC 9(3)V9.
010800         03  WA-MCU                    PIC 9(5)V9999.
010900         03  WA-IBU                    PIC 9(3)V9.
011000         03  WA-BG                     PIC 9V999.
011100         03  WA-BG-GU                  PIC 9(5)V9999.
011200         03  WA-MG                     PIC 9V999.
011300         03  WA-MG-GU                  PIC 9(5)V9999.
011400         03  WA-PB-VOL                 PIC 9(3)V99.
011500         03  WA-PB-GRAV                PIC 9V999.
011600         03  WA-PB-GU                  PIC 9(5)V9999.
011700         03  FILLER                    PIC X(10).
011800     02  WA-FLAGS.
011900         03  WA-OG-FLAG                PIC X.
012000         03  WA-FG-FLAG                PIC X.
012100         03  WA-IBU-FLAG               PIC X.
012200         03  WA-COLOR-FLAG             PIC X.
012300         03  WA-ABV-FLAG               PIC X.
012400         03  FILLER                    PIC X(05).
012500     02  FILLER                        PIC X(20).
