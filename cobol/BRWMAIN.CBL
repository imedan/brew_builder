000100****************************************************************
000200*   BRWMAIN - RECIPE BATCH CONTROL PROGRAM
000300*   -----------------------------------------------------------
000400*   DRIVES ONE RECIPE THROUGH THE INGREDIENT LOOKUP, THE
000500*   CALCULATION ENGINE AND THE REPORT WRITER.  READS THE RECIPE
000600*   INPUT FILE (HEADER, GRAIN-BILL LINES, HOP-BILL LINES) INTO
000700*   THE SHARED WORK AREA, THEN CALLS BRWLKUP, BRWSTY, BRWCALC
000800*   AND BRWRPT IN TURN.  ONE RUN OF THIS PROGRAM PROCESSES ONE
000900*   RECIPE.
001000*   -----------------------------------------------------------
001100*   CHANGE LOG
001200*   -----------------------------------------------------------
001300*   89-08-22  DJT  ORIGINAL PROGRAM.  FERMENTABLE LOOKUP LOGIC
001400*                  WAS IN-LINE IN THIS PROGRAM - NO SEPARATE
001500*                  BRWLKUP PROGRAM YET (SEE 91-03-14 BELOW).
001600*   91-03-14  DJT  SPLIT THE LOOKUP LOGIC OUT INTO BRWLKUP AND
001700*                  BRWSTY SO THE GROWING MASTER TABLES DID NOT
001800*                  HAVE TO LOAD INTO THIS PROGRAM ON EVERY RUN.
001900*                  ADDED THE HOP-BILL READ LOOP (RECORD TYPE 2)
002000*                  NOW THAT ALL-GRAIN RECIPES ARE TAKEN.
002100*   93-08-05  KPL  ADDED THE MASH-EFFICIENCY AND MASH-VOLUME
002200*                  MOVES FOR THE NEW MASH GRAVITY FIGURE
002300*                  (REQ 93-212).
002400*   95-01-10  KPL  ADDED THE CALL TO BRWSTY FOR STYLE LOOKUP -
002500*                  STYLE RANGES NOW PRINT ON THE REPORT
002600*                  (REQ 95-501).
002700*   96-08-14  KPL  BRWLKUP, BRWSTY, BRWCALC AND BRWRPT NOW
002800*                  SHARE WRKAREA.CPY - RETIRED FOUR SEPARATE
002900*                  LINKAGE COPIES THAT HAD DRIFTED OUT OF STEP
003000*                  TWICE (INCIDENT 91-040).
003100*   98-11-02  KPL  Y2K REVIEW OF THIS PROGRAM - RCP-IN CARRIES
003200*                  NO DATE FIELDS, NO CHANGE REQUIRED.
003300*   99-06-30  DJT  Y2K SWEEP SIGNED OFF - SEE 98-11-02 ABOVE.
003400*   01-04-18  KPL  AN EMPTY RECIPE FILE NOW ABENDS WITH A
003500*                  MESSAGE INSTEAD OF FALLING THROUGH TO
003600*                  BRWLKUP WITH A ZERO GRAIN-BILL (REQ 01-077).
003700*   03-11-05  KPL  RAISED THE GRAIN-BILL/HOP-BILL TABLE SIZES -
003800*                  SEE WRKAREA.CPY'S OWN CHANGE LOG.
003900****************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.  BRWMAIN.
004200 AUTHOR.  D J TILLEY.
004300 INSTALLATION.  BULL BREWING SUPPLY CO - DATA PROCESSING.
004400 DATE-WRITTEN.  AUGUST 22, 1989.
004500 DATE-COMPILED.
004600 SECURITY.  UNCLASSIFIED - INTERNAL RECIPE/PRODUCTION DATA.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  PENTIUM-100.
005000 OBJECT-COMPUTER.  PENTIUM-100.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS BREW-NUMERIC IS "0" THRU "9"
005400     UPSI-0 ON STATUS IS SW-TRACE-ON
005500            OFF STATUS IS SW-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT RCP-IN ASSIGN TO RCPIN
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS RCP-STAT.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  RCP-IN
006400     LABEL RECORDS ARE STANDARD.
006500     COPY RCPRECD.
006600 WORKING-STORAGE SECTION.
006700*   SWITCHES AND COUNTERS
006800 77  WS-GRAIN-SUB                   PIC 9(3) COMP.
006900 77  WS-HOP-SUB                     PIC 9(3) COMP.
007000 01  WS-FILE-STATUS.
007100     02  RCP-STAT                    PIC XX.
007200     02  FILLER                      PIC X(04).
007300*   DYNAMIC-CALL LINKAGE - SAME SHAPE USED BY EVERY PROGRAM
007400*   IN THIS SHOP THAT DISPATCHES TO ANOTHER PROGRAM BY NAME.
007500 01  CALL-LINKAGE.
007600     02  PR-PATH.
007700         03  DISK-PATH               PIC XX  VALUE "C:".
007800         03  REST-PATH               PIC X(15)
007900                 VALUE "\BREWSYS\PRG\".
008000         03  PROG                    PIC X(12).
008100     02  FILLER                      PIC X(03).
008200     COPY WRKAREA.
008300 PROCEDURE DIVISION.
008400 0000-MAIN-LINE.
008500     PERFORM 1000-READ-RECIPE THRU 1000-EXIT.
008600     PERFORM 2000-CALL-LOOKUP THRU 2000-EXIT.
008700     PERFORM 3000-CALL-CALC   THRU 3000-EXIT.
008800     PERFORM 4000-CALL-REPORT THRU 4000-EXIT.
008900     CANCEL PR-PATH.
009000     STOP RUN.
009100 1000-READ-RECIPE.
009200     OPEN INPUT RCP-IN.
009300     READ RCP-IN
009400         AT END
009500            DISPLAY "*** BRWMAIN - RECIPE INPUT FILE IS EMPTY ***"
009600            CLOSE RCP-IN
009700            STOP RUN.
009800     IF NOT RCP-TYPE-HEADER
009900        DISPLAY "*** BRWMAIN - BAD HEADER RECORD ON RCP-IN ***"
010000        CLOSE RCP-IN
010100        STOP RUN.
010200     MOVE RCP-YEAST-ID    TO WA-YEAST-ID.
010300     MOVE RCP-STYLE-ID    TO WA-STYLE-ID.
010400     MOVE RCP-TARGET-VOL  TO WA-TARGET-VOL.
010500     MOVE RCP-BOIL-VOL    TO WA-BOIL-VOL.
010600     MOVE RCP-BOIL-TIME   TO WA-BOIL-TIME.
010700     MOVE RCP-MASH-TEMP   TO WA-MASH-TEMP.
010800     MOVE RCP-MASH-EFF    TO WA-MASH-EFF.
010900     MOVE RCP-MASH-VOL    TO WA-MASH-VOL.
011000     MOVE ZERO TO WA-GRAIN-COUNT WA-HOP-COUNT.
011100 1000-READ-LINES.
011200     READ RCP-IN AT END GO TO 1000-EXIT.
011300     EVALUATE TRUE
011400         WHEN RCP-TYPE-GRAIN
011500              PERFORM 1100-STORE-GRAIN-LINE THRU 1100-EXIT
011600         WHEN RCP-TYPE-HOP
011700              PERFORM 1200-STORE-HOP-LINE THRU 1200-EXIT
011800         WHEN OTHER
011900              DISPLAY "*** BRWMAIN - BAD RCP-IN RECORD TYPE ***"
012000              CLOSE RCP-IN
012100              STOP RUN
012200     END-EVALUATE.
012300     GO TO 1000-READ-LINES.
012400 1000-EXIT.
012500     CLOSE RCP-IN.
012600 1100-STORE-GRAIN-LINE.
012700     ADD 1 TO WA-GRAIN-COUNT.
012800     MOVE GB-FERM-ID TO WA-GB-FERM-ID (WA-GRAIN-COUNT).
012900     MOVE GB-AMOUNT  TO WA-GB-AMOUNT  (WA-GRAIN-COUNT).
013000     MOVE GB-USE     TO WA-GB-USE     (WA-GRAIN-COUNT).
013100 1100-EXIT.
013200     EXIT.
013300 1200-STORE-HOP-LINE.
013400     ADD 1 TO WA-HOP-COUNT.
013500     MOVE HB-HOP-ID   TO WA-HB-HOP-ID   (WA-HOP-COUNT).
013600     MOVE HB-AMOUNT   TO WA-HB-AMOUNT   (WA-HOP-COUNT).
013700     MOVE HB-BOIL-MIN TO WA-HB-BOIL-MIN (WA-HOP-COUNT).
013800 1200-EXIT.
013900     EXIT.
014000 2000-CALL-LOOKUP.
014100     MOVE "BRWLKUP" TO PROG.
014200     CALL PR-PATH USING WA-RECIPE-WORK-AREA.
014300     MOVE "BRWSTY"  TO PROG.
014400     CALL PR-PATH USING WA-RECIPE-WORK-AREA.
014500 2000-EXIT.
014600     EXIT.
014700 3000-CALL-CALC.
014800     MOVE "BRWCALC" TO PROG.
014900     CALL PR-PATH USING WA-RECIPE-WORK-AREA.
015000 3000-EXIT.
015100     EXIT.
015200 4000-CALL-REPORT.
015300     MOVE "BRWRPT"  TO PROG.
015400     CALL PR-PATH USING WA-RECIPE-WORK-AREA.
015500 4000-EXIT.
015600     EXIT.
