000100*****************************************************************
000200*   YSTRECD.CPY
000300*   YEAST MASTER RECORD
000400*   STRAIN ATTRIBUTES USED TO ADJUST ATTENUATION AND TO PRINT
000500*   THE FERMENTATION TEMPERATURE RANGE ON THE YEAST DETAIL
000600*   LINE OF THE RECIPE REPORT.
000700*****************************************************************
000800*   MAINTENANCE HISTORY
000900*   ----------------------------------------------------------
001000*   DATE-WRITTEN.  21 MAR 1986.
001100*
001200*   86-03-21  RHB  ORIGINAL LAYOUT - YST-ID, YST-NAME,
001300*                  YST-ATTEN ONLY.
001400*   90-02-08  DJT  ADDED YST-MIN-TEMP / YST-MAX-TEMP - THE
001500*                  SHOP WAS STILL TRACKING FERMENTATION
001600*                  TEMPERATURE ON PAPER CARDS UP TO THIS
001700*                  POINT (REQ 90-033).  TEMPS STORED IN
001800*                  CELSIUS AS RECEIVED FROM THE YEAST LAB,
001900*                  CONVERTED TO FAHRENHEIT ON THE REPORT.
002000*   93-04-19  DJT  YST-MIN-TEMP / YST-MAX-TEMP MADE SIGNED -
002100*                  LAGER STRAIN SUBMITTED WITH A SUB-ZERO
002200*                  MINIMUM TEMPERATURE BLEW UP THE OLD
002300*                  UNSIGNED EDIT (INCIDENT 93-077).
002400*   99-06-30  DJT  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.
002500*****************************************************************
002600*   FIELD NOTES
002700*   ----------------------------------------------------------
002800*   YST-ID           UNIQUE YEAST ID.  MATCHES RCP-YEAST-ID ON
002900*                    THE RECIPE HEADER RECORD (RCPRECD).
003000*   YST-NAME         YEAST STRAIN NAME.
003100*   YST-ATTEN        APPARENT ATTENUATION, PERCENT - BEFORE
003200*                    THE MASH-TEMPERATURE ADJUSTMENT APPLIED
003300*                    BY BRWCALC PARAGRAPH 3300-CALC-ATTEN-ADJ.
003400*   YST-MIN-TEMP     MINIMUM RECOMMENDED FERMENTATION TEMP,
003500*                    DEGREES CELSIUS, MAY BE NEGATIVE.
003600*   YST-MIN-TEMP-R   ALPHANUMERIC REDEFINE, MASTER LOAD EDIT.
003700*   YST-MAX-TEMP     MAXIMUM RECOMMENDED FERMENTATION TEMP,
003800*                    DEGREES CELSIUS.  BOTH TEMPS PRINT
003900*                    CONVERTED TO FAHRENHEIT ON THE YEAST
004000*                    DETAIL LINE - SEE BRWRPT 4400-WRITE-
004100*                    YEAST-DETAIL.
004200*   YST-REC-STATUS   A = ACTIVE, W = WITHDRAWN FROM CATALOG.
004300*****************************************************************
004400 01  YST-MASTER-RECORD.
004500     02  YST-ID                        PIC 9(4).
004600     02  YST-NAME                      PIC X(30).
004700     02  YST-ATTEN                     PIC 9(3)V99.
004800     02  YST-MIN-TEMP                  PIC S9(3)V9.
004900     02  YST-MIN-TEMP-R  REDEFINES
005000         YST-MIN-TEMP                  PIC X(4).
005100     02  YST-MAX-TEMP                  PIC S9(3)V9.
005200     02  YST-REC-STATUS                PIC X.
005300         88  YST-ACTIVE                    VALUE 'A'.
005400         88  YST-WITHDRAWN                 VALUE 'W'.
005500     02  FILLER                        PIC X(32).
