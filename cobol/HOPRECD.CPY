000100*****************************************************************
000200*   HOPRECD.CPY
000300*   HOP MASTER RECORD
000400*   HOP VARIETY ATTRIBUTES USED BY THE BITTERNESS (IBU) PORTION
000500*   OF THE CALCULATION ENGINE.
000600*****************************************************************
000700*   MAINTENANCE HISTORY
000800*   ----------------------------------------------------------
000900*   DATE-WRITTEN.  14 MAR 1986.
001000*
001100*   86-03-14  RHB  ORIGINAL LAYOUT.
001200*   89-05-02  RHB  HOP-NAME WIDENED FROM X(20) TO X(30) TO
001300*                  MATCH THE FERMENTABLE AND YEAST NAME
001400*                  FIELDS - SHOP STANDARDIZED ON X(30) FOR
001500*                  ALL INGREDIENT DESCRIPTIONS THIS YEAR.
001600*   94-07-19  DJT  ALPHA-ACID FIELD WIDENED FROM 9(2) TO
001700*                  9(2)V99 - WHOLE-PERCENT ALPHA WAS NOT
001800*                  ENOUGH PRECISION FOR THE NOBLE VARIETIES
001900*                  NOW BEING STOCKED (REQ 94-190).
002000*   96-08-14  KPL  ADDED HOP-REC-STATUS - SAME PATTERN AS THE
002100*                  FERMENTABLE MASTER (SEE FERMREC).
002200*   99-05-11  DJT  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.
002300*****************************************************************
002400*   FIELD NOTES
002500*   ----------------------------------------------------------
002600*   HOP-ID           UNIQUE HOP ID.  MATCHES HB-HOP-ID ON THE
002700*                    RECIPE HOP-BILL LINE (RCPRECD).
002800*   HOP-NAME         HOP VARIETY NAME.
002900*   HOP-ALPHA        ALPHA-ACID CONTENT, PERCENT OF WEIGHT.
003000*                    USED IN THE UTILIZATION / IBU FORMULA -
003100*                    SEE BRWCALC PARAGRAPH 3700-CALC-IBU.
003200*   HOP-ALPHA-R      ALPHANUMERIC REDEFINE, USED WHEN THE
003300*                    MASTER LOAD EDIT FINDS A NON-NUMERIC
003400*                    ALPHA FIELD ON THE INCOMING MASTER TAPE.
003500*   HOP-REC-STATUS   A = ACTIVE, W = WITHDRAWN FROM CATALOG.
003600*****************************************************************
003700*   RECORD LENGTH IS 80 TO MATCH THE FERMENTABLE, YEAST AND
003800*   STYLE MASTERS - ALL FOUR RIDE THE SAME FIXED-BLOCK
003900*   CONVENTION SO ONE BLOCKING FACTOR SERVES ALL FOUR FILES.
004000*****************************************************************
004100 01  HOP-MASTER-RECORD.
004200     02  HOP-ID                        PIC 9(4).
004300     02  HOP-NAME                      PIC X(30).
004400     02  HOP-ALPHA                     PIC 9(2)V99.
004500     02  HOP-ALPHA-R  REDEFINES
004600         HOP-ALPHA                     PIC X(4).
004700     02  HOP-REC-STATUS                PIC X.
004800         88  HOP-ACTIVE                    VALUE 'A'.
004900         88  HOP-WITHDRAWN                 VALUE 'W'.
005000     02  FILLER                        PIC X(41).
