000100****************************************************************
000200*   BRWCALC - RECIPE CALCULATION ENGINE
000300*   -----------------------------------------------------------
000400*   RUNS ONCE PER RECIPE, AFTER BRWLKUP AND BRWSTY HAVE RESOLVED
000500*   EVERY GRAIN-BILL AND HOP-BILL LINE AND THE YEAST/STYLE
000600*   MASTERS.  FILLS WA-STATS AND WA-FLAGS IN THE WORK AREA FOR
000700*   BRWRPT TO PRINT.  NO FILES ARE OPENED BY THIS PROGRAM.
000800*   -----------------------------------------------------------
000900*   CHANGE LOG
001000*   -----------------------------------------------------------
001100*   89-08-22  DJT  ORIGINAL PROGRAM - OG AND OG GRAVITY POINTS
001200*                  ONLY, EXTRACT RECIPES HAD NO MASH STEP.
001300*   91-03-14  DJT  ADDED FG, ABV AND THE HOP-BILL IBU LOOP WHEN
001400*                  ALL-GRAIN AND HOPPED RECIPES WERE TAKEN ON.
001500*   91-04-02  DJT  ADJUSTED-ATTENUATION FORMULA ADDED - THE OLD
001600*                  FG FIGURE IGNORED MASH TEMPERATURE ENTIRELY
001700*                  AND RAN HIGH ON EVERY COOL-MASHED RECIPE.
001800*   93-08-05  KPL  ADDED 3150-CALC-BOIL-GRAVITY AND 3800-CALC-
001900*                  MASH-GRAVITY AND THE POST-BOIL FIGURES FOR
002000*                  THE NEW WATER/GRAVITY SCHEDULE (REQ 93-212).
002100*   94-02-11  KPL  SRM COLOR ADDED (REQ 94-019).  THE FRACTIONAL
002200*                  EXPONENT IN THE MORGAN FORMULA HAS NO DIRECT
002300*                  COBOL OPERATOR, SO 3610/3620 BELOW IMPLEMENT
002400*                  OUR OWN LN/EXP ROUTINES BY REPEATED SQUARE
002500*                  ROOTING AND A SHORT POWER SERIES.  CHECKED
002600*                  AGAINST THE LOVIBOND CONVERSION CHART BY HAND
002700*                  OVER THE 0-100 MCU RANGE TO ONE DECIMAL - DO
002800*                  NOT CHANGE THE ITERATION COUNTS WITHOUT
002900*                  RE-CHECKING THE WHOLE CHART.
003000*   95-01-10  KPL  ADDED 3980-CALC-STYLE-FLAGS (REQ 95-501).
003100*   99-06-30  DJT  Y2K SWEEP - NO DATE FIELDS, NO CHANGE.
003200*   00-02-08  DJT  3710-CALC-ONE-HOP NOW SUMS THE UNROUNDED
003300*                  PER-HOP IBU CONTRIBUTION (WS-IBU-LINE)
003400*                  INTO WS-IBU-SUM AND ROUNDS ONLY THE
003500*                  DISPLAY FIGURE - WA-IBU WAS COMING OUT A
003600*                  FEW TENTHS OFF THE SUM OF THE PRINTED HOP
003700*                  LINES ON A LONG HOP BILL (REQ 00-058).
003800*   03-11-05  KPL  RAISED GRAIN-BILL/HOP-BILL LOOP LIMITS TO
003900*                  MATCH WRKAREA.CPY'S NEW 50-LINE TABLES.
004000****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.  BRWCALC.
004300 AUTHOR.  D J TILLEY.
004400 INSTALLATION.  BULL BREWING SUPPLY CO - DATA PROCESSING.
004500 DATE-WRITTEN.  AUGUST 22, 1989.
004600 DATE-COMPILED.
004700 SECURITY.  UNCLASSIFIED - INTERNAL RECIPE/PRODUCTION DATA.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  PENTIUM-100.
005100 OBJECT-COMPUTER.  PENTIUM-100.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS BREW-NUMERIC IS "0" THRU "9".
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*   RUNNING ACCUMULATORS OVER THE GRAIN-BILL, RESET AT THE
005800*   START OF EVERY CALL SINCE ONE RUN OF THIS PROGRAM IS ONE
005900*   RECIPE.
006000 01  WS-ACCUM.
006100     02  WS-GU-SUM                 PIC S9(5)V9(4) COMP.
006200     02  WS-MG-GU-SUM              PIC S9(5)V9(4) COMP.
006300     02  WS-MASH-WEIGHT            PIC S9(5)V9(4) COMP.
006400     02  WS-MCU-SUM                PIC S9(5)V9(4) COMP.
006500     02  WS-IBU-SUM                PIC S9(5)V9(4) COMP.
006600     02  WS-FG-REMOVED-SUM         PIC S9(5)V9(4) COMP.
006700     02  WS-GU-LINE                PIC S9(5)V9(4) COMP.
006800     02  FILLER                      PIC X(04).
006900*   THE SHOP'S USUAL SCRATCH NAMES FOR A DENSE COMPUTE.
007000 01  WS-CALC-SCRATCH.
007100     02  TEMP-1                    PIC S9(5)V9(6) COMP.
007200     02  TEMP-2                    PIC S9(5)V9(6) COMP.
007300     02  TEMP-3                    PIC S9(5)V9(6) COMP.
007400     02  FACTOR                    PIC S9(5)V9(6) COMP.
007500     02  FILLER                      PIC X(04).
007600*   GENERIC LN/EXP WORK AREA - SEE 3610-CALC-LN AND 3620-CALC-
007700*   EXP.  WS-EXP-X/WS-EXP-Y ARE THE ENTRY ARGUMENTS, WS-EXP-LN
007800*   AND WS-EXP-RESULT ARE THE RETURNED ANSWERS.
007900 01  WS-EXP-WORK.
008000     02  WS-EXP-X                  PIC S9(5)V9(6) COMP.
008100     02  WS-EXP-U                  PIC S9(5)V9(6) COMP.
008200     02  WS-EXP-LN                 PIC S9(5)V9(6) COMP.
008300     02  WS-EXP-Y                  PIC S9(5)V9(6) COMP.
008400     02  WS-EXP-Z                  PIC S9(5)V9(6) COMP.
008500     02  WS-EXP-RESULT             PIC S9(5)V9(6) COMP.
008600     02  WS-SQRT-G                 PIC S9(5)V9(6) COMP.
008700     02  WS-SQRT-V                 PIC S9(5)V9(6) COMP.
008800     02  WS-EXP-SUB                PIC 9(2) COMP.
008900     02  WS-EXP-SUB2               PIC 9(2) COMP.
009000     02  WS-EXP-SUB3               PIC 9(2) COMP.
009100     02  FILLER                      PIC X(04).
009200*   PER HOP-ADDITION UTILIZATION WORK AREA - SEE 3700-CALC-IBU.
009300 01  WS-IBU-WORK.
009400     02  WS-FG-FACTOR              PIC S9(3)V9(6) COMP.
009500     02  WS-FT-FACTOR              PIC S9(3)V9(6) COMP.
009600     02  WS-U-FACTOR               PIC S9(3)V9(6) COMP.
009700     02  WS-C-GRAV                 PIC S9(3)V9(6) COMP.
009800     02  WS-IBU-LINE               PIC S9(3)V9(6) COMP.
009900     02  FILLER                      PIC X(04).
010000 LINKAGE SECTION.
010100     COPY WRKAREA.
010200 PROCEDURE DIVISION USING WA-RECIPE-WORK-AREA.
010300 0000-MAIN-LINE.
010400     PERFORM 3100-CALC-GRAVITY-UNITS  THRU 3100-EXIT.
010500     PERFORM 3150-CALC-BOIL-GRAVITY   THRU 3150-EXIT.
010600     PERFORM 3200-CALC-OG             THRU 3200-EXIT.
010700     PERFORM 3300-CALC-ATTEN-ADJ      THRU 3300-EXIT.
010800     PERFORM 3400-CALC-FG             THRU 3400-EXIT.
010900     PERFORM 3500-CALC-ABV            THRU 3500-EXIT.
011000     PERFORM 3600-CALC-COLOR          THRU 3600-EXIT.
011100     PERFORM 3700-CALC-IBU            THRU 3700-EXIT.
011200     PERFORM 3800-CALC-MASH-GRAVITY   THRU 3800-EXIT.
011300     PERFORM 3900-CALC-POST-BOIL      THRU 3900-EXIT.
011400     PERFORM 3950-CALC-YEAST-TEMPS    THRU 3950-EXIT.
011500     IF WA-STYLE-CHOSEN
011600        PERFORM 3980-CALC-STYLE-FLAGS THRU 3980-EXIT.
011700     ELSE
011800        PERFORM 3985-CLEAR-STYLE-FLAGS THRU 3985-EXIT.
011900     END-IF.
012000     GOBACK.
012100*   ---------------------------------------------------------
012200*   PER-FERMENTABLE GRAVITY CONTRIBUTION.  MASH LINES CARRY
012300*   THE MASH-EFFICIENCY FACTOR, EXTRACT LINES DO NOT.  ALSO
012400*   ACCUMULATES THE MASH-ONLY SUBTOTAL AND WEIGHT FOR 3800 AND
012500*   THE COLOR-UNIT SUBTOTAL FOR 3600.
012600*   ---------------------------------------------------------
012700 3100-CALC-GRAVITY-UNITS.
012800     MOVE ZERO TO WS-GU-SUM WS-MG-GU-SUM WS-MASH-WEIGHT
012900                  WS-MCU-SUM.
013000     PERFORM 3110-CALC-ONE-GRAIN-LINE THRU 3110-EXIT
013100         VARYING WA-GRAIN-IDX FROM 1 BY 1
013200         UNTIL WA-GRAIN-IDX > WA-GRAIN-COUNT.
013300 3100-EXIT.
013400     EXIT.
013500 3110-CALC-ONE-GRAIN-LINE.
013600     IF WA-GB-USE-MASH (WA-GRAIN-IDX)
013700        COMPUTE WS-GU-LINE ROUNDED =
013800            WA-GB-AMOUNT (WA-GRAIN-IDX)
013900            * (WA-GB-FERM-YIELD (WA-GRAIN-IDX) / 100)
014000            * 46 * (WA-MASH-EFF / 100)
014100        ADD WA-GB-AMOUNT (WA-GRAIN-IDX) TO WS-MASH-WEIGHT
014200        ADD WS-GU-LINE TO WS-MG-GU-SUM
014300     ELSE
014400        COMPUTE WS-GU-LINE ROUNDED =
014500            WA-GB-AMOUNT (WA-GRAIN-IDX)
014600            * (WA-GB-FERM-YIELD (WA-GRAIN-IDX) / 100) * 46
014700     END-IF.
014800     ADD WS-GU-LINE TO WS-GU-SUM.
014900     COMPUTE WS-EXP-X =
015000         WA-GB-AMOUNT (WA-GRAIN-IDX)
015100         * WA-GB-FERM-COLOR (WA-GRAIN-IDX).
015200     ADD WS-EXP-X TO WS-MCU-SUM.
015300     COMPUTE WA-GB-GRAV-UNITS (WA-GRAIN-IDX) ROUNDED = WS-GU-LINE.
015400     COMPUTE WA-GB-GRAV-PTS (WA-GRAIN-IDX) ROUNDED =
015500         WS-GU-LINE / WA-TARGET-VOL.
015600 3110-EXIT.
015700     EXIT.
015800*   BOIL GRAVITY - SAME GRAIN-BILL TOTAL, DIVIDED BY THE PRE-
015900*   BOIL KETTLE VOLUME INSTEAD OF THE TARGET VOLUME.
016000 3150-CALC-BOIL-GRAVITY.
016100     COMPUTE WA-BG-GU ROUNDED = WS-GU-SUM / WA-BOIL-VOL.
016200     COMPUTE WA-BG ROUNDED = WA-BG-GU / 1000 + 1.
016300 3150-EXIT.
016400     EXIT.
016500 3200-CALC-OG.
016600     COMPUTE WA-OG-GU ROUNDED = WS-GU-SUM / WA-TARGET-VOL.
016700     COMPUTE WA-OG ROUNDED = WA-OG-GU / 1000 + 1.
016800     COMPUTE WA-OG-GU ROUNDED = (WA-OG - 1) * 1000.
016900 3200-EXIT.
017000     EXIT.
017100 3300-CALC-ATTEN-ADJ.
017200     COMPUTE WA-ATTEN-ADJ ROUNDED =
017300         WA-YST-ATTEN - (WA-MASH-TEMP - 153.5) * 1.25.
017400 3300-EXIT.
017500     EXIT.
017600*   REMOVED GRAVITY UNITS PER LINE - MASH LINES USE THE
017700*   ADJUSTED ATTENUATION, EXTRACT LINES USE THE YEAST'S OWN
017800*   ATTENUATION UNADJUSTED (THEY NEVER SAW THE MASH TUN).
017900 3400-CALC-FG.
018000     MOVE ZERO TO WS-FG-REMOVED-SUM.
018100     PERFORM 3410-CALC-ONE-REMOVED THRU 3410-EXIT
018200         VARYING WA-GRAIN-IDX FROM 1 BY 1
018300         UNTIL WA-GRAIN-IDX > WA-GRAIN-COUNT.
018400     COMPUTE WA-FG-GU ROUNDED =
018500         WA-OG-GU - (WS-FG-REMOVED-SUM / WA-TARGET-VOL).
018600     COMPUTE WA-FG ROUNDED = WA-FG-GU / 1000 + 1.
018700 3400-EXIT.
018800     EXIT.
018900 3410-CALC-ONE-REMOVED.
019000     IF WA-GB-USE-MASH (WA-GRAIN-IDX)
019100        COMPUTE TEMP-1 =
019200            WA-GB-GRAV-UNITS (WA-GRAIN-IDX) * (WA-ATTEN-ADJ / 100)
019300     ELSE
019400        COMPUTE TEMP-1 =
019500            WA-GB-GRAV-UNITS (WA-GRAIN-IDX) * (WA-YST-ATTEN / 100)
019600     END-IF.
019700     ADD TEMP-1 TO WS-FG-REMOVED-SUM.
019800 3410-EXIT.
019900     EXIT.
020000 3500-CALC-ABV.
020100     COMPUTE WA-ABV ROUNDED = (WA-OG - WA-FG) * 131.25.
020200 3500-EXIT.
020300     EXIT.
020400*   SRM COLOR VIA THE MORGAN FORMULA, 1.4922 * MCU ** 0.6859.
020500*   NO FUNCTION VERB IN THIS SHOP'S COBOL, SO THE FRACTIONAL
020600*   POWER IS TAKEN AS EXP(0.6859 * LN(MCU)) USING THE TWO
020700*   HOUSE ROUTINES BELOW.
020800 3600-CALC-COLOR.
020900     IF WS-MCU-SUM NOT > ZERO
021000        MOVE ZERO TO WA-MCU WA-COLOR
021100        GO TO 3600-EXIT.
021200     COMPUTE WA-MCU ROUNDED = WS-MCU-SUM / WA-TARGET-VOL.
021300     MOVE WA-MCU TO WS-EXP-X.
021400     PERFORM 3610-CALC-LN THRU 3610-EXIT.
021500     COMPUTE WS-EXP-Y = 0.6859 * WS-EXP-LN.
021600     PERFORM 3620-CALC-EXP THRU 3620-EXIT.
021700     COMPUTE WA-COLOR ROUNDED = 1.4922 * WS-EXP-RESULT.
021800 3600-EXIT.
021900     EXIT.
022000*   HOUSE NATURAL-LOG ROUTINE.  ENTRY WS-EXP-X (MUST BE
022100*   POSITIVE), EXIT WS-EXP-LN.  REDUCES THE ARGUMENT TO NEAR 1
022200*   BY SQUARE-ROOTING IT 8 TIMES (SO THE REDUCED VALUE IS THE
022300*   256TH ROOT OF THE ORIGINAL) AND THEN TAKES A FOUR-TERM
022400*   SERIES ON THE RESULT, WHICH IS ACCURATE TO WELL PAST OUR
022500*   ONE-DECIMAL REQUIREMENT FOR ANY MCU IN THE 0-1000 RANGE.
022600 3610-CALC-LN.
022700     PERFORM 3611-SQRT-X THRU 3611-EXIT
022800         VARYING WS-EXP-SUB FROM 1 BY 1 UNTIL WS-EXP-SUB > 8.
022900     COMPUTE WS-EXP-U = WS-EXP-X - 1.
023000     COMPUTE WS-EXP-LN ROUNDED =
023100         256 * (WS-EXP-U - (WS-EXP-U * WS-EXP-U / 2)
023200         + (WS-EXP-U * WS-EXP-U * WS-EXP-U / 3)
023300         - (WS-EXP-U * WS-EXP-U * WS-EXP-U * WS-EXP-U / 4)).
023400 3610-EXIT.
023500     EXIT.
023600 3611-SQRT-X.
023700     MOVE WS-EXP-X TO WS-SQRT-V.
023800     COMPUTE WS-SQRT-G = WS-SQRT-V / 2.
023900     IF WS-SQRT-G = ZERO
024000        MOVE 0.5 TO WS-SQRT-G.
024100     PERFORM 3612-NEWTON-STEP THRU 3612-EXIT
024200         VARYING WS-EXP-SUB2 FROM 1 BY 1 UNTIL WS-EXP-SUB2 > 12.
024300     MOVE WS-SQRT-G TO WS-EXP-X.
024400 3611-EXIT.
024500     EXIT.
024600*   ONE STEP OF NEWTON'S METHOD ON THE SQUARE ROOT OF
024700*   WS-SQRT-V, CURRENT GUESS IN WS-SQRT-G.
024800 3612-NEWTON-STEP.
024900     COMPUTE WS-SQRT-G ROUNDED =
025000         (WS-SQRT-G + (WS-SQRT-V / WS-SQRT-G)) / 2.
025100 3612-EXIT.
025200     EXIT.
025300*   HOUSE EXPONENTIAL ROUTINE.  ENTRY WS-EXP-Y, EXIT
025400*   WS-EXP-RESULT = E ** WS-EXP-Y.  DIVIDES THE ARGUMENT BY 256
025500*   SO A FIVE-TERM SERIES CONVERGES TO FULL WORKING PRECISION,
025600*   THEN SQUARES THE RESULT 8 TIMES TO UNDO THE DIVIDE - THE
025700*   SAME RANGE-REDUCTION TRICK AS 3610 ABOVE, RUN BACKWARDS.
025800 3620-CALC-EXP.
025900     COMPUTE WS-EXP-Z = WS-EXP-Y / 256.
026000     COMPUTE WS-EXP-RESULT ROUNDED =
026100         1 + WS-EXP-Z + (WS-EXP-Z * WS-EXP-Z / 2)
026200         + (WS-EXP-Z * WS-EXP-Z * WS-EXP-Z / 6)
026300         + (WS-EXP-Z * WS-EXP-Z * WS-EXP-Z * WS-EXP-Z / 24).
026400     PERFORM 3621-SQUARE-RESULT THRU 3621-EXIT
026500         VARYING WS-EXP-SUB3 FROM 1 BY 1 UNTIL WS-EXP-SUB3 > 8.
026600 3620-EXIT.
026700     EXIT.
026800 3621-SQUARE-RESULT.
026900     COMPUTE WS-EXP-RESULT ROUNDED =
027000         WS-EXP-RESULT * WS-EXP-RESULT.
027100 3621-EXIT.
027200     EXIT.
027300*   HOP UTILIZATION AND IBU, ONE HOP-BILL LINE AT A TIME.
027400*   FG AND C-GRAV DEPEND ON BOIL GRAVITY SO 3150 MUST RUN
027500*   FIRST - IT DOES, SEE THE MAIN-LINE ABOVE.
027600 3700-CALC-IBU.
027700     MOVE ZERO TO WS-IBU-SUM.
027800     COMPUTE WS-EXP-Y = (WA-BG - 1) * -8.9871968.
027900     PERFORM 3620-CALC-EXP THRU 3620-EXIT.
028000     COMPUTE WS-FG-FACTOR = 1.65 * WS-EXP-RESULT.
028100     COMPUTE WS-C-GRAV = 1 + ((WA-BG - 1.050) / 0.2).
028200     PERFORM 3710-CALC-ONE-HOP THRU 3710-EXIT
028300         VARYING WA-HOP-IDX FROM 1 BY 1
028400         UNTIL WA-HOP-IDX > WA-HOP-COUNT.
028500     COMPUTE WA-IBU ROUNDED = WS-IBU-SUM.
028600 3700-EXIT.
028700     EXIT.
028800 3710-CALC-ONE-HOP.
028900     COMPUTE WS-EXP-Y = -0.04 * WA-HB-BOIL-MIN (WA-HOP-IDX).
029000     PERFORM 3620-CALC-EXP THRU 3620-EXIT.
029100     COMPUTE WS-FT-FACTOR = (1 - WS-EXP-RESULT) / 4.15.
029200     COMPUTE WS-U-FACTOR = WS-FG-FACTOR * WS-FT-FACTOR.
029300*   WS-IBU-LINE HOLDS THE FULL-PRECISION CONTRIBUTION SO
029400*   WS-IBU-SUM IS A SUM OF UNROUNDED LINES, NOT A SUM OF
029500*   THE ROUNDED DISPLAY FIGURES - SAME RULE AS WS-GU-LINE
029600*   ABOVE IN 3110-CALC-ONE-GRAIN-LINE (REQ 00-058).
029700     COMPUTE WS-IBU-LINE =
029800         (WA-HB-AMOUNT (WA-HOP-IDX)
029900         * (WA-HB-HOP-ALPHA (WA-HOP-IDX) / 100)
030000         * WS-U-FACTOR * 7489)
030100         / (WA-TARGET-VOL * WS-C-GRAV).
030200     ADD WS-IBU-LINE TO WS-IBU-SUM.
030300     COMPUTE WA-HB-IBU (WA-HOP-IDX) ROUNDED = WS-IBU-LINE.
030400 3710-EXIT.
030500     EXIT.
030600*   MASH GRAVITY - MASH-ONLY LINES, LESS THE GRAIN'S OWN
030700*   ABSORPTION LOSS OF THE MASH WATER (0.125 GAL PER POUND).
030800 3800-CALC-MASH-GRAVITY.
030900     COMPUTE WA-MG-GU ROUNDED =
031000         WS-MG-GU-SUM / (WA-MASH-VOL - (0.125 * WS-MASH-WEIGHT)).
031100     COMPUTE WA-MG ROUNDED = WA-MG-GU / 1000 + 1.
031200 3800-EXIT.
031300     EXIT.
031400*   POST-BOIL VOLUME LOSES 0.75 GALLONS PER HOUR OF BOIL TO
031500*   EVAPORATION; POST-BOIL GRAVITY RISES BY THE SAME RATIO THE
031600*   VOLUME FELL.
031700 3900-CALC-POST-BOIL.
031800     COMPUTE WA-PB-VOL ROUNDED =
031900         WA-BOIL-VOL - (0.75 * WA-BOIL-TIME / 60).
032000     COMPUTE WA-PB-GU ROUNDED =
032100         WA-BG-GU * WA-BOIL-VOL / WA-PB-VOL.
032200     COMPUTE WA-PB-GRAV ROUNDED = WA-PB-GU / 1000 + 1.
032300 3900-EXIT.
032400     EXIT.
032500 3950-CALC-YEAST-TEMPS.
032600     COMPUTE WA-YST-MIN-TEMP ROUNDED =
032700         (WA-YST-MIN-TEMP * 9 / 5) + 32.
032800     COMPUTE WA-YST-MAX-TEMP ROUNDED =
032900         (WA-YST-MAX-TEMP * 9 / 5) + 32.
033000 3950-EXIT.
033100     EXIT.
033200*   STYLE COMPLIANCE - 'X' WHEN THE ROUNDED STATISTIC FALLS
033300*   STRICTLY OUTSIDE THE STYLE'S RANGE, BLANK OTHERWISE.  A
033400*   VALUE EXACTLY ON THE BOUNDARY IS IN RANGE.
033500 3980-CALC-STYLE-FLAGS.
033600     MOVE SPACE TO WA-OG-FLAG WA-FG-FLAG WA-IBU-FLAG
033700                   WA-COLOR-FLAG WA-ABV-FLAG.
033800     IF WA-OG < WA-STY-OG-MIN OR WA-OG > WA-STY-OG-MAX
033900        MOVE "X" TO WA-OG-FLAG.
034000     IF WA-FG < WA-STY-FG-MIN OR WA-FG > WA-STY-FG-MAX
034100        MOVE "X" TO WA-FG-FLAG.
034200     IF WA-IBU < WA-STY-IBU-MIN OR WA-IBU > WA-STY-IBU-MAX
034300        MOVE "X" TO WA-IBU-FLAG.
034400     IF WA-COLOR < WA-STY-COLOR-MIN OR WA-COLOR > WA-STY-COLOR-MAX
034500        MOVE "X" TO WA-COLOR-FLAG.
034600     IF WA-ABV < WA-STY-ABV-MIN OR WA-ABV > WA-STY-ABV-MAX
034700        MOVE "X" TO WA-ABV-FLAG.
034800 3980-EXIT.
034900     EXIT.
035000 3985-CLEAR-STYLE-FLAGS.
035100     MOVE SPACE TO WA-OG-FLAG WA-FG-FLAG WA-IBU-FLAG
035200                   WA-COLOR-FLAG WA-ABV-FLAG.
035300 3985-EXIT.
035400     EXIT.
